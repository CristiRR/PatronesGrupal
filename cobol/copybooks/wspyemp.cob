000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR EMPLOYEE MASTER            *
000400*            (PAY & VACATION RULE ENGINE BATCH)      *
000500*     USES EMP-NO AS KEY - BUILT FRESH EACH RUN      *
000600*****************************************************
000700*
000800* 14/03/86 VBC - CREATED - FULL US PAYROLL MASTER LAYOUT.
000900* 02/09/87 VBC - ADDED EMP-ROLE, EMP-VAC-DAYS FOR THE NEW
001000*                VACATION/PAYOUT RUN.  DROPPED TAX/HISTORY/
001100*                DISTRIBUTION BLOCKS NOT USED BY THIS SUITE.
001200* 11/05/89 JRT - ADDED EMP-PROJ-GRP OCCURS 10 FOR FREELANCER
001300*                PROJECT FEES.  REQ. PR-114.
001400* 23/01/91 VBC - 88-LEVELS ADDED FOR EMP-TYPE TEST IN LIEU OF
001500*                LITERAL COMPARES SCATTERED THROUGH PAY100.
001600* 07/08/93 JRT - EMP-PROJ-COUNT WIDENED 9 TO 99, FILLER CUT.
001700* 30/11/98 CEB - YEAR 2000 REVIEW - EMP-NO ETC ALREADY 4 OR
001800*                MORE DIGITS, NO 2-DIGIT YEAR FIELDS IN THIS
001900*                RECORD, NO CHANGE REQUIRED.  SIGNED OFF CEB.
002000* 19/04/01 CEB - FILE SIZE CONFIRMED AT 380 INCL. FILLER.
002100*
002200 01  EMPLOYEE-RECORD.
002300     03  EMP-NO                PIC 9(4)   COMP.
002400         88  EMP-NO-VALID           VALUE 1 THRU 9999.
002500     03  EMP-NAME              PIC X(20).
002600     03  EMP-ROLE              PIC X(14).
002700         88  EMP-ROLE-MANAGER       VALUE "MANAGER       ".
002800         88  EMP-ROLE-VP            VALUE "VICE_PRESIDENT".
002900         88  EMP-ROLE-INTERN        VALUE "INTERN        ".
003000         88  EMP-ROLE-FREELANCER    VALUE "FREELANCER    ".
003100     03  EMP-TYPE              PIC X(10).
003200         88  EMP-TYPE-SALARIED      VALUE "SALARIED  ".
003300         88  EMP-TYPE-HOURLY        VALUE "HOURLY    ".
003400         88  EMP-TYPE-FREELANCER    VALUE "FREELANCER".
003500         88  EMP-TYPE-INTERN        VALUE "INTERN    ".
003600     03  EMP-PAY-FIELDS.
003700         05  EMP-SALARY        PIC S9(7)V99  COMP-3.
003800         05  EMP-RATE          PIC S9(5)V99  COMP-3.
003900         05  EMP-HOURS         PIC 9(4)      COMP-3.
004000     03  EMP-PAY-NUMERIC REDEFINES EMP-PAY-FIELDS
004100                               PIC 9(20).
004200     03  EMP-VAC-DAYS          PIC S9(3)     COMP-3.
004300     03  EMP-PROJ-COUNT        PIC 9(2)      COMP-3.
004400     03  EMP-PROJ-GRP                        OCCURS 10.
004500         05  PROJ-NAME         PIC X(20).
004600         05  PROJ-AMOUNT       PIC S9(7)V99  COMP-3.
004700     03  EMP-PROJ-TOTALS REDEFINES EMP-PROJ-GRP
004800                               OCCURS 10
004900                               PIC X(29).
005000     03  FILLER                PIC X(13).
005100*
