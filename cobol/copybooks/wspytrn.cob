000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR TRANSACTION JOURNAL FILE   *
000400*     USES TRN-EMP-NO - APPEND-ONLY, NO KEY          *
000500*****************************************************
000600*
000700* FILE SIZE 82 BYTES (INCL. 09/08/26 RESERVE FILLER).
000800*
000900* WAS CHK-RECORD (CHK-EMP-NO / CHK-AMT OCCURS 16 FOR THE
001000* UP-TO-16-CATEGORY CHECK-REGISTER BREAKDOWN).  THIS JOURNAL
001100* CARRIES ONE AMOUNT PER EVENT, NOT SIXTEEN, SO THE CHK-AMT
001200* TABLE IS GONE; TRN-TYPE AND TRN-DESC ADDED SO PAYMENT AND
001300* VACATION EVENTS CAN SHARE THE ONE JOURNAL.
001400*
001500* 14/03/86 VBC - CREATED (AS CHK-RECORD).
001600* 21/07/89 JRT - ONE MORE AMT OCCURANCE = 16.
001700* 06/10/91 VBC - RE-CUT FOR THE RULE-ENGINE JOURNAL - DROPPED
001800*                CHK-AMT(16), ADDED TRN-DATE, TRN-TYPE,
001900*                TRN-DESC.
002000* 30/11/98 CEB - YEAR 2000 REVIEW - TRN-DATE-YYYY ALREADY
002100*                4 DIGITS, NO CHANGE REQUIRED.  SIGNED OFF CEB.
002200* 12/05/02 CEB - TRN-DATE WIDENED TO X(19) FOR THE
002300*                YYYY-MM-DD HH:MM:SS STAMP CARRIED IN FROM THE
002400*                RUN PARAMETER INSTEAD OF READ OFF THE CLOCK.
002450* 09/08/26 CEB - ADDED THE TRAILING RESERVE FILLER BELOW.  EVERY
002460*                OTHER RECORD IN THE PYNNN SET CARRIES ONE AND
002470*                THIS ONE GOT MISSED WHEN TRN-TYPE/TRN-DESC WERE
002480*                CUT IN BACK IN '91 - LEAVE ROOM TO GROW.
002500*
002600 01  TRANSACTION-RECORD.
002700     03  TRN-EMP-NO             PIC 9(4)   COMP.
002800     03  TRN-DATE               PIC X(19).
002900     03  TRN-DATE-PARTS REDEFINES TRN-DATE.
003000         05  TRN-DATE-YYYY      PIC X(4).
003100         05  FILLER             PIC X.
003200         05  TRN-DATE-MM        PIC XX.
003300         05  FILLER             PIC X.
003400         05  TRN-DATE-DD        PIC XX.
003500         05  FILLER             PIC X.
003600         05  TRN-DATE-HH        PIC XX.
003700         05  FILLER             PIC X.
003800         05  TRN-DATE-MI        PIC XX.
003900         05  FILLER             PIC X.
004000         05  TRN-DATE-SS        PIC XX.
004100     03  TRN-TYPE               PIC X(8).
004200         88  TRN-TYPE-PAYMENT       VALUE "PAYMENT ".
004300         88  TRN-TYPE-VACATION      VALUE "VACATION".
004400     03  TRN-AMOUNT             PIC S9(7)V99  COMP-3.
004500     03  TRN-DESC               PIC X(40).
004550     03  FILLER                 PIC X(08).
004600*
