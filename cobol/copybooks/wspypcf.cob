000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR PAY CONFIG FILE            *
000400*     SINGLE RECORD - RRN = 1                       *
000500*****************************************************
000600*
000700* CUT DOWN FROM THE FULL PARAM1/PARAM2 BLOCK (COMPANY
000800* IDENTITY + SIXTY-ODD PAYROLL DEFAULTS) TO THE THREE BONUS
000900* PARAMETERS THIS RULE ENGINE READS.
001000*
001300* 02/04/86 VBC - CREATED (AS PARAM1-RECORD, FULL BLOCK).
001400* 19/06/88 VBC - SPLIT OUT BONUS-BLOCK FROM THE PARAM1/PARAM2
001500*                LAYOUT FOR THE RULE-ENGINE BUILD.  DROPPED
001600*                GL/IRS/CHECK-PRINT FIELDS, TAX TABLES,
001700*                MIN-WAGE, VOID-CHECK ETC - NONE USED HERE.
001800* 14/02/90 JRT - HRLY-BONUS-THRESHOLD WIDENED TO 9(4) HOURS -
001900*                A THRESHOLD OF 160 WOULD NOT FIT IN 99.
002000* 30/11/98 CEB - YEAR 2000 REVIEW - NO DATE FIELD HELD ON THIS
002100*                RECORD, NO CHANGE REQUIRED.  SIGNED OFF CEB.
002150* 09/08/26 CEB - DROPPED CFG-COMPANY-DATA (CFG-CO-NAME/
002160*                CFG-CO-RUN-DATE).  NOTHING IN PAY100 OR PAY200
002170*                EVER MOVED OR DISPLAYED EITHER FIELD - THE
002180*                REGISTER HEADINGS ARE HARDCODED LITERALS, NOT
002190*                BUILT FROM THE CONFIG RECORD.  RULE ENGINE ONLY
002195*                EVER NEEDED THE THREE BONUS PARAMETERS.
002200*
002300 01  PAY-CONFIG-RECORD.
002400     03  CFG-BONUS-BLOCK.
002800         05  CFG-SAL-BONUS-PCT     PIC 9V9(4)    COMP-3.
002900         05  CFG-HRLY-BONUS-THRESHOLD
003000                                   PIC 9(4)      COMP-3.
003100         05  CFG-HRLY-BONUS-AMOUNT PIC S9(5)V99  COMP-3.
003200     03  CFG-BONUS-NUMERIC REDEFINES CFG-BONUS-BLOCK
003300                                   PIC 9(14).
003400     03  FILLER                    PIC X(24).
003500*
