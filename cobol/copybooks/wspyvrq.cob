000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR VACATION REQUEST FILE      *
000400*     USES VRQ-EMP-NO - REQUESTS TAKEN IN ARRIVAL   *
000500*     ORDER, NOT KEYED TO ANY ONE FILE               *
000600*****************************************************
000700*
000800* NEW COPYBOOK - VACATION/PAYOUT REQUESTS USED TO COME IN
000900* OVER THE COUNTER ON PAPER, THIS IS THE FIRST CUT AT A
001000* MACHINE-READABLE LAYOUT FOR THEM.  LAID OUT IN THE SAME
001100* KEY-COMMENT/BANNER SHAPE AS THE OTHER PYNNN RECORD
001200* COPYBOOKS.
001300*
001400* 11/09/87 JRT - CREATED.
001500* 25/03/92 VBC - VRQ-PAYOUT-FLAG 88-LEVELS ADDED - WAS BEING
001600*                COMPARED AGAINST LITERAL "Y"/"N" IN THREE
001700*                DIFFERENT PARAGRAPHS OF PAY200.
001800* 30/11/98 CEB - YEAR 2000 REVIEW - NO DATE FIELD HELD ON THIS
001900*                RECORD, NO CHANGE REQUIRED.  SIGNED OFF CEB.
002000*
002100 01  VACATION-REQUEST-RECORD.
002200     03  VRQ-EMP-NO            PIC 9(4)   COMP.
002300     03  VRQ-DAYS              PIC 9(3)   COMP-3.
002400     03  VRQ-PAYOUT-FLAG       PIC X.
002500         88  VRQ-PAYOUT-YES        VALUE "Y".
002600         88  VRQ-PAYOUT-NO         VALUE "N".
002700     03  FILLER                 PIC X(8).
002800*
