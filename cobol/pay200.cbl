000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAY200.
000300 AUTHOR.        J R TATE.
000400 INSTALLATION.  APPLEWOOD COMPUTERS - PAYROLL DIVISION.
000500 DATE-WRITTEN.  17/02/90.
000600 DATE-COMPILED.
000700 SECURITY.      APPLEWOOD COMPUTERS - COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                                 *
001100*   PAY200 - VACATION / PAYOUT RULE ENGINE (CALLED SUBPROGRAM)   *
001200*                                                                 *
001300*****************************************************************
001400*
001500*   REMARKS.
001600*        CALLED ONCE PER VACATION OR PAYOUT REQUEST BY PAY100.
001700*        FIRST RUNS THE ELIGIBILITY CHECK (FREELANCER/INTERN
001800*        MAY NOT TAKE VACATION OR PAYOUT AT ALL), THEN APPLIES
001900*        THE REQUESTING EMPLOYEE'S ROLE RULE.  ON ACCEPTANCE THE
002000*        CALLER'S VACATION BALANCE IS DEBITED IN PLACE - LK-EMP-
002100*        VAC-DAYS IS PASSED BY REFERENCE, NOT BY CONTENT.
002200*
002300*        NOTHING IN THIS PROGRAM OPENS A FILE, WRITES A RECORD,
002400*        OR ADVANCES A PRINTER - PAY100 OWNS ALL OF THAT.  PAY200
002500*        ONLY EVER TOUCHES THE NINE LINKAGE ITEMS PASSED IN, PLUS
002600*        ITS OWN WORK AREAS.  KEEP IT THAT WAY - THE WHOLE REASON
002700*        THIS GOT SPLIT OUT WAS SO THE RULES COULD BE TESTED
002800*        WITHOUT A FILE SET BEHIND THEM.
002900*
003000*   CALLED BY.     PAY100, ONCE PER VACREQ-IN RECORD.
003100*
003200*   CHANGES.
003300*   17/02/90 JRT - 1.0.00 CREATED - SPLIT OUT OF THE PAY100
003400*                         VACATION LOOP AS A CALLED SUBPROGRAM SO
003500*                         THE ROLE RULES CAN BE UNIT TESTED ON
003600*                         THEIR OWN.
003700*   21/09/92 VBC - 1.1.00 ELIGIBILITY CHECK ADDED AHEAD OF THE
003800*                         ROLE RULE, PER PAYROLL OFFICE REQUEST -
003900*                         SEE PAY100 CHANGE OF THE SAME DATE.
004000*   08/01/95 JRT - 1.1.00 DEFAULT RULE (VE070) PULLED OUT OF
004100*                         WHEN-OTHER AS ITS OWN PARAGRAPH - A
004200*                         SECOND NON-LISTED ROLE CODE WAS ABOUT
004300*                         TO GET ITS OWN WHEN, CLEANER TO GIVE
004400*                         "EVERYTHING ELSE" ONE HOME NOW.
004500*   30/11/98 CEB - 1.1.01 YEAR 2000 REVIEW - NO DATE FIELD HELD
004600*                         IN THIS PROGRAM, NO CHANGE REQUIRED.
004700*                         SIGNED OFF CEB.
004800*   14/08/03 CEB - 1.1.02 LK-REASON AND LK-JOURNAL-DESC WIDENED -
004900*                         THE FREELANCER/INTERN REASON TEXT WAS
005000*                         BEING CUT SHORT ON THE REGISTER.
005100*   14/08/03 CEB - 1.1.02 VE040-VP-RULE - DROPPED A BALANCE
005200*                         SUBTRACT THAT HAD BEEN COPIED IN FROM
005300*                         THE MANAGER RULE BY MISTAKE.  VP
005400*                         VACATION/PAYOUT DOES NOT TOUCH THE
005500*                         STANDING BALANCE AT ALL - SEE VE040.
005600*
005700*****************************************************************
005800*  COPYRIGHT NOTICE.
005900*  THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PAYROLL RULE
006000*  ENGINE SUITE, COPYRIGHT (C) APPLEWOOD COMPUTERS 1990-2003 AND
006100*  LATER.  FREE SOFTWARE - REDISTRIBUTE/MODIFY UNDER THE GNU
006200*  GENERAL PUBLIC LICENSE, VERSION 3 OR LATER, AS PUBLISHED BY
006300*  THE FREE SOFTWARE FOUNDATION.  DISTRIBUTED IN THE HOPE IT
006400*  WILL BE USEFUL BUT WITHOUT ANY WARRANTY - SEE THE GNU GPL
006500*  FOR MORE DETAIL.
006600*****************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-370.
007100 OBJECT-COMPUTER.   IBM-370.
007200*
007300*    VAC-ROLE-CHARS - NOT TESTED ANYWHERE IN THIS PROGRAM TODAY,
007400*    CARRIED FORWARD FROM THE PAY100 SPECIAL-NAMES SO A FUTURE
007500*    ROLE-CODE VALIDATION PASS CAN BE ADDED HERE WITHOUT TOUCHING
007600*    THE ENVIRONMENT DIVISION AGAIN.
007700*
007800*    UPSI-0 - SET ON IN THE TEST-REGION JCL ONLY.  LIVE PAYROLL
007900*    RUNS ALWAYS RUN WITH UPSI-0 OFF, SO VE080-TEST-TRACE NEVER
008000*    FIRES IN PRODUCTION.
008100 SPECIAL-NAMES.
008200     CLASS VAC-ROLE-CHARS  IS "A" THRU "Z" " " "_"
008300     UPSI-0 ON STATUS IS PAY200-TEST-RUN
008400     UPSI-0 OFF STATUS IS PAY200-LIVE-RUN.
008500*
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800*    PROGRAM-ID/VERSION STAMP - SHOWS UP IN THE TEST-TRACE DUMP
008900*    AND IN ANY ABEND FORMATTER THAT WALKS WORKING-STORAGE.
009000 77  WS-PROG-ID              PIC X(17)  VALUE "PAY200  (1.1.02)".
009100*
009200*    ROLE RULE DISPATCH CODE - KEPT FOR THE RUN LOG / TRACE
009300*    RATHER THAN FOR CONTROL - THE EVALUATE BELOW DISPATCHES ON
009400*    LK-EMP-ROLE DIRECTLY, WS-RULE-CODE IS JUST A SHORTHAND FOR
009500*    THE TRACE LINE SO THE PAYROLL OFFICE DOESN'T HAVE TO READ A
009600*    14-BYTE ROLE STRING OFF A PRINTOUT TO KNOW WHICH RULE FIRED.
009700 01  WS-RULE-CODES.
009800     03  WS-RULE-CODE        PIC 9      COMP.
009900     03  FILLER              PIC X(3).
010000*    ALPHA REDEFINE SO THE TRACE DISPLAY CAN SHOW THE CODE AS
010100*    PRINTABLE TEXT WITHOUT A SEPARATE EDITED WORK FIELD.
010200 01  WS-RULE-CODE-ALPHA REDEFINES WS-RULE-CODES PIC X(4).
010300*
010400*    WORK COPY OF THE REASON TEXT WHILE A RULE PARAGRAPH IS
010500*    BUILDING IT - ALLOWS THE FULL X(n) TRACE DUMP BELOW WHEN
010600*    UPSI-0 IS ON FOR A TEST RUN.  LK-REASON ITSELF IS LINKAGE
010700*    AND PAY100 OWNS ITS STORAGE, SO IT IS COPIED HERE RATHER
010800*    THAN REDEFINED DIRECTLY.
010900 01  WS-REASON-WORK.
011000     03  WS-REASON-TEXT      PIC X(48).
011100*    NUMERIC-LOOKING REDEFINE OF THE SAME 48 BYTES - LETS THE
011200*    TRACE LINE SHOW THE REASON TEXT IN A FIXED-WIDTH DISPLAY
011300*    FIELD EVEN WHEN THE TEXT ITSELF IS SHORTER THAN 48 CHARS.
011400 01  WS-REASON-NUMERIC REDEFINES WS-REASON-WORK PIC X(48).
011500*
011600*    DAYS-OVER-LIMIT WORK AREA FOR THE MANAGER AND VP RULES - SET
011700*    BY VE030 WHEN A PAYOUT REQUEST BLOWS THROUGH THE 10-DAY CAP,
011800*    LEFT AT ZERO OTHERWISE, AND REPORTED ON THE TEST TRACE ONLY.
011900 01  WS-LIMIT-CHECK.
012000     03  WS-DAYS-OVER        PIC S9(3)  COMP-3  VALUE ZERO.
012100*    ALPHA REDEFINE OF THE SAME TWO BYTES FOR THE TRACE DISPLAY,
012200*    SAME REASON AS WS-RULE-CODE-ALPHA ABOVE.
012300 01  WS-LIMIT-CHECK-ALPHA REDEFINES WS-LIMIT-CHECK PIC X(2).
012400*
012500*    LINKAGE SECTION - NINE ITEMS, IN THE ORDER PAY100'S CALL
012600*    STATEMENT PASSES THEM.  THE FIRST FIVE (ROLE, TYPE, BALANCE,
012700*    DAYS REQUESTED, PAYOUT FLAG) ARE INPUT-ONLY; LK-EMP-VAC-DAYS
012800*    IS THE ONE ITEM A RULE PARAGRAPH IS ALLOWED TO MODIFY, AND
012900*    IT IS MODIFIED IN PLACE BECAUSE COBOL PASSES LINKAGE ITEMS
013000*    BY REFERENCE BY DEFAULT - THERE IS NO "GIVING" CLAUSE ON A
013100*    CALL.  THE LAST FOUR (DISPOSITION, REASON, JOURNAL FLAG,
013200*    JOURNAL DESC) ARE THIS PROGRAM'S ANSWER BACK TO PAY100.
013300 LINKAGE SECTION.
013400 01  LK-EMP-ROLE             PIC X(14).
013500 01  LK-EMP-TYPE             PIC X(10).
013600 01  LK-EMP-VAC-DAYS         PIC S9(3)  COMP-3.
013700 01  LK-REQ-DAYS             PIC 9(3)   COMP-3.
013800 01  LK-PAYOUT-FLAG          PIC X.
013900     88  LK-PAYOUT-YES           VALUE "Y".
014000     88  LK-PAYOUT-NO            VALUE "N".
014100 01  LK-DISPOSITION          PIC X.
014200     88  LK-ACCEPTED             VALUE "A".
014300     88  LK-REJECTED             VALUE "R".
014400 01  LK-REASON               PIC X(48).
014500 01  LK-JOURNAL-FLAG         PIC X.
014600 01  LK-JOURNAL-DESC         PIC X(30).
014700*
014800 PROCEDURE DIVISION USING
014900     LK-EMP-ROLE
015000     LK-EMP-TYPE
015100     LK-EMP-VAC-DAYS
015200     LK-REQ-DAYS
015300     LK-PAYOUT-FLAG
015400     LK-DISPOSITION
015500     LK-REASON
015600     LK-JOURNAL-FLAG
015700     LK-JOURNAL-DESC.
015800*
015900*    VE000-MAIN - ENTRY POINT.  DEFAULTS THE ANSWER TO "ACCEPTED,
016000*    NOTHING TO JOURNAL" BEFORE ANY RULE RUNS, SO A RULE PARAGRAPH
016100*    THAT HAS NOTHING TO SAY (THERE ISN'T ONE TODAY, BUT THE NEXT
016200*    ROLE ADDED MIGHT BE THAT SIMPLE) STILL RETURNS A SANE ANSWER.
016300*    ELIGIBILITY RUNS FIRST AND SHORT-CIRCUITS THE WHOLE CALL ON
016400*    A REJECT - A FREELANCER OR INTERN NEVER REACHES A ROLE RULE.
016500 VE000-MAIN SECTION.
016600     MOVE "N"     TO LK-JOURNAL-FLAG.
016700     MOVE SPACES  TO LK-REASON LK-JOURNAL-DESC.
016800     MOVE "A"     TO LK-DISPOSITION.
016900     PERFORM VE010-ELIGIBILITY-CHECK THRU VE010-EXIT.
017000     IF LK-REJECTED
017100         GO TO VE000-EXIT.
017200     PERFORM VE020-APPLY-VACATION-RULE THRU VE020-EXIT.
017300 VE000-EXIT.
017400*    TEST TRACE ONLY FIRES UNDER THE TEST-REGION UPSI-0 SWITCH -
017500*    SEE THE SPECIAL-NAMES REMARK ABOVE.
017600     IF PAY200-TEST-RUN
017700         PERFORM VE080-TEST-TRACE THRU VE080-EXIT
017800     END-IF.
017900     EXIT SECTION.
018000*
018100*    ELIGIBILITY-CHECK - FREELANCERS AND INTERNS MAY NOT TAKE
018200*    VACATION OR A PAYOUT AT ALL, REGARDLESS OF WHAT ROLE THEY
018300*    ARE ASSIGNED.  BOTH REASON TEXTS MATCH THE ROLE RULES BELOW
018400*    WORD FOR WORD SINCE THE TWO GATES SAY THE SAME THING - A
018500*    FREELANCER OR INTERN CANNOT GET HERE WITH A DIFFERENT ROLE
018600*    CODE AND SNEAK PAST THIS CHECK, BECAUSE THE GATE IS ON
018700*    EMP-TYPE, NOT EMP-ROLE.
018800 VE010-ELIGIBILITY-CHECK.
018900     IF LK-EMP-TYPE = "FREELANCER"
019000         MOVE "R" TO LK-DISPOSITION
019100         MOVE "FREELANCERS CANNOT TAKE VACATIONS OR PAYOUTS"
019200             TO LK-REASON
019300     END-IF.
019400     IF LK-EMP-TYPE = "INTERN    "
019500         MOVE "R" TO LK-DISPOSITION
019600         MOVE "INTERNS CANNOT TAKE VACATIONS OR PAYOUTS"
019700             TO LK-REASON
019800     END-IF.
019900 VE010-EXIT.
020000     EXIT.
020100*
020200*    VE020 - ROLE RULE DISPATCH.  WS-RULE-CODE IS SET PURELY FOR
020300*    THE TEST TRACE (SEE THE REMARK ON WS-RULE-CODES ABOVE) - THE
020400*    EVALUATE ITSELF GOES STRAIGHT OFF LK-EMP-ROLE.  ANY ROLE NOT
020500*    LISTED BY NAME FALLS THROUGH TO WHEN OTHER AND GETS THE
020600*    DEFAULT RULE, WHICH IS WHAT "ANY OTHER ROLE" MEANS IN THE
020700*    RULE TABLE THIS PARAGRAPH IMPLEMENTS.
020800 VE020-APPLY-VACATION-RULE.
020900     EVALUATE TRUE
021000         WHEN LK-EMP-ROLE = "MANAGER       "
021100             MOVE 1 TO WS-RULE-CODE
021200             PERFORM VE030-MANAGER-RULE THRU VE030-EXIT
021300         WHEN LK-EMP-ROLE = "VICE_PRESIDENT"
021400             MOVE 2 TO WS-RULE-CODE
021500             PERFORM VE040-VP-RULE THRU VE040-EXIT
021600         WHEN LK-EMP-ROLE = "INTERN        "
021700             MOVE 3 TO WS-RULE-CODE
021800             PERFORM VE050-INTERN-RULE THRU VE050-EXIT
021900         WHEN LK-EMP-ROLE = "FREELANCER    "
022000             MOVE 4 TO WS-RULE-CODE
022100             PERFORM VE060-FREELANCER-RULE THRU VE060-EXIT
022200         WHEN OTHER
022300             MOVE 5 TO WS-RULE-CODE
022400             PERFORM VE070-DEFAULT-RULE THRU VE070-EXIT
022500     END-EVALUATE.
022600 VE020-EXIT.
022700     EXIT.
022800*
022900*    MANAGER - UP TO 10 DAYS PER PAYOUT REQUEST, NO LIMIT ON A
023000*    STRAIGHT VACATION REQUEST OTHER THAN THE STANDING BALANCE.
023100*    THE 10-DAY CAP ONLY APPLIES WHEN LK-PAYOUT-YES - A MANAGER
023200*    CAN TAKE MORE THAN 10 DAYS OFF AS TIME, JUST NOT CASH OUT
023300*    MORE THAN 10 DAYS AT ONCE.
023400 VE030-MANAGER-RULE.
023500     IF LK-PAYOUT-YES AND LK-REQ-DAYS > 10
023600         SUBTRACT 10 FROM LK-REQ-DAYS GIVING WS-DAYS-OVER
023700         MOVE "R" TO LK-DISPOSITION
023800         MOVE "MANAGERS CAN ONLY REQUEST UP TO 10 DAYS PAYOUT"
023900             TO LK-REASON
024000         GO TO VE030-EXIT
024100     END-IF.
024200*    PAYOUT CAP CLEARED (OR NOT A PAYOUT) - FALL THROUGH TO THE
024300*    ORDINARY BALANCE CHECK EVERY ROLE BELOW SHARES.
024400     IF LK-EMP-VAC-DAYS < LK-REQ-DAYS
024500         MOVE "R" TO LK-DISPOSITION
024600         MOVE "NOT ENOUGH VACATION DAYS" TO LK-REASON
024700     ELSE
024800         SUBTRACT LK-REQ-DAYS FROM LK-EMP-VAC-DAYS
024900         MOVE "Y" TO LK-JOURNAL-FLAG
025000         MOVE "MANAGER VACATION/PAYOUT" TO LK-JOURNAL-DESC
025100     END-IF.
025200 VE030-EXIT.
025300     EXIT.
025400*
025500*    VICE PRESIDENT - AT MOST 5 DAYS ON ANY ONE REQUEST, AND THE
025600*    BALANCE IS NEVER TOUCHED - VP ACCRUAL IS HANDLED OFF-SYSTEM,
025700*    SO THERE IS NOTHING FOR THIS RULE TO DEBIT.  DO NOT ADD A
025800*    SUBTRACT HERE - SEE THE 14/08/03 CHANGE BELOW, THIS HAS
025900*    ALREADY BITTEN US ONCE.
026000*    CHANGE 14/08/03 CEB - REMOVED THE BALANCE SUBTRACT THAT HAD
026100*    BEEN COPIED IN FROM THE MANAGER RULE BY MISTAKE - VPS ARE
026200*    APPROVED STRAIGHT THROUGH ONCE THE 5-DAY CAP CLEARS, WITH NO
026300*    "NOT ENOUGH VACATION DAYS" CHECK OF ANY KIND.
026400 VE040-VP-RULE.
026500     IF LK-REQ-DAYS > 5
026600         MOVE "R" TO LK-DISPOSITION
026700         MOVE "VPS CAN ONLY REQUEST 5 DAYS PER REQUEST"
026800             TO LK-REASON
026900     ELSE
027000         MOVE "Y" TO LK-JOURNAL-FLAG
027100         MOVE "VP VACATION/PAYOUT" TO LK-JOURNAL-DESC
027200     END-IF.
027300 VE040-EXIT.
027400     EXIT.
027500*
027600*    INTERN - NO VACATION OR PAYOUT OF ANY KIND, EVER.  THIS
027700*    PARAGRAPH ONLY RUNS IF AN INTERN SOMEHOW CARRIES A ROLE
027800*    CODE OF "INTERN" RATHER THAN FALLING OUT AT VE010 ABOVE ON
027900*    EMP-TYPE - BELT AND SUSPENDERS, NOT DEAD CODE.
028000 VE050-INTERN-RULE.
028100     MOVE "R" TO LK-DISPOSITION.
028200     MOVE "INTERNS CANNOT TAKE VACATIONS OR PAYOUTS"
028300         TO LK-REASON.
028400 VE050-EXIT.
028500     EXIT.
028600*
028700*    FREELANCER - NO VACATION OR PAYOUT OF ANY KIND, EVER.  A
028800*    FREELANCER HOLDING A NON-FREELANCER ROLE STILL LANDS HERE
028900*    BECAUSE THE ELIGIBILITY CHECK ABOVE GATES ON EMP-TYPE, NOT
029000*    ON EMP-ROLE - SAME REASONING AS VE050 ABOVE.
029100 VE060-FREELANCER-RULE.
029200     MOVE "R" TO LK-DISPOSITION.
029300     MOVE "FREELANCERS CANNOT TAKE VACATIONS OR PAYOUTS"
029400         TO LK-REASON.
029500 VE060-EXIT.
029600     EXIT.
029700*
029800*    DEFAULT - EVERY OTHER ROLE (DEVELOPER, CLERK, AND WHATEVER
029900*    ELSE THE EMPLOYEE MASTER CARRIES THAT ISN'T MANAGER, VP,
030000*    INTERN OR FREELANCER), DEBITED AGAINST THE STANDING BALANCE
030100*    WITH NO PER-REQUEST CEILING THE WAY MANAGER AND VP HAVE.
030200 VE070-DEFAULT-RULE.
030300     IF LK-EMP-VAC-DAYS < LK-REQ-DAYS
030400         MOVE "R" TO LK-DISPOSITION
030500         MOVE "NOT ENOUGH VACATION DAYS" TO LK-REASON
030600     ELSE
030700         SUBTRACT LK-REQ-DAYS FROM LK-EMP-VAC-DAYS
030800         MOVE "Y" TO LK-JOURNAL-FLAG
030900         MOVE "STANDARD VACATION/PAYOUT" TO LK-JOURNAL-DESC
031000     END-IF.
031100 VE070-EXIT.
031200     EXIT.
031300*
031400*    TEST-RUN TRACE - UPSI-0 ON FROM THE JCL TURNS THIS ON SO
031500*    THE RULE CODE, DISPOSITION AND REASON CAN BE CHECKED FIELD
031600*    BY FIELD WITHOUT A DEBUGGER ON THE PAYROLL OFFICE'S TEST
031700*    REGION.  OFF (THE NORMAL PRODUCTION SETTING) SKIPS IT - SEE
031800*    VE000-EXIT ABOVE.  COPIES LK-REASON AND WS-DAYS-OVER INTO
031900*    THEIR ALPHA/NUMERIC REDEFINES FIRST SO THE DISPLAY SHOWS A
032000*    FIXED-WIDTH FIELD REGARDLESS OF HOW SHORT THE REASON TEXT OR
032100*    THE OVERAGE IS.
032200 VE080-TEST-TRACE.
032300     MOVE LK-REASON TO WS-REASON-WORK.
032400     MOVE WS-DAYS-OVER TO WS-LIMIT-CHECK.
032500     DISPLAY "PAY200 TRACE - RULE " WS-RULE-CODE-ALPHA
032600             " DISP " LK-DISPOSITION
032700             " DAYS-OVER " WS-LIMIT-CHECK-ALPHA
032800             " REASON " WS-REASON-NUMERIC.
032900 VE080-EXIT.
033000     EXIT.
033100*
033200 END PROGRAM PAY200.
