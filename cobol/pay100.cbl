000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAY100.
000300 AUTHOR.        C E BURNETT.
000400 INSTALLATION.  APPLEWOOD COMPUTERS - PAYROLL DIVISION.
000500 DATE-WRITTEN.  09/12/86.
000600 DATE-COMPILED.
000700 SECURITY.      APPLEWOOD COMPUTERS - COMPANY CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                                 *
001100*   PAY100 - EMPLOYEE PAYMENT & VACATION RULE ENGINE - MAIN RUN  *
001200*                                                                 *
001300*****************************************************************
001400*
001500*   REMARKS.
001600*        LOADS THE PAY CONFIG PARAMETER RECORD, BUILDS THE
001700*        EMPLOYEE MASTER TABLE FOR THE RUN FROM EMPLOYEE-IN,
001800*        PAYS EVERY EMPLOYEE BY PAY TYPE, APPLIES EVERY
001900*        VACATION / PAYOUT REQUEST BY ROLE, JOURNALS EVERY
002000*        ACCEPTED EVENT AND PRINTS THE PAYMENT REGISTER,
002100*        VACATION REGISTER AND JOURNAL LISTING SECTIONS OF
002200*        REGISTER-OUT.
002300*
002400*        ONE PASS, FOUR SECTIONS IN SEQUENCE - BUILD THE MASTER,
002500*        PAY EVERYBODY, APPLY EVERY VACATION REQUEST, THEN PRINT
002600*        THE TWO LISTINGS.  NOTHING IS RE-READ AND NOTHING LOOPS
002700*        BACK ACROSS SECTIONS - SEE AA000-MAIN BELOW.
002800*
002900*   CALLED MODULES.
003000*        PAY200   VACATION RULE ENGINE - ONE CALL PER
003100*                 VACATION / PAYOUT REQUEST READ.
003200*
003300*   FILES USED.
003400*        EMPLOYEE-IN    EMPLOYEE DEFINITIONS (INPUT).
003500*        PAYCONFIG-IN   BONUS RULE PARAMETERS (INPUT, 1 REC).
003600*        VACREQ-IN      VACATION / PAYOUT REQUESTS (INPUT).
003700*        TRANSACT-OUT   TRANSACTION JOURNAL (OUTPUT).
003800*        REGISTER-OUT   PRINTED REGISTERS (OUTPUT).
003900*
004000*   ERROR MESSAGES USED.
004100*     SYSTEM WIDE -    SY001.
004200*     PROGRAM SPECIFIC - PY001 THRU PY006, PY010, PY011.
004300*
004400*   CHANGES.
004500*   09/12/86 VBC - 1.0.00 CREATED.
004600*   04/06/88 VBC - 1.1.00 FREELANCER PROJECT-FEE TOTAL ADDED TO
004700*                         THE PAYMENT ENGINE.
004800*   17/02/90 JRT - 1.2.00 VACATION/PAYOUT LOOP SPLIT OUT OF THE
004900*                         PAYMENT LOOP - NOW READS ITS OWN
005000*                         VACREQ-IN FILE AND CALLS PAY200 PER
005100*                         REQUEST RATHER THAN AN IN-LINE EVALUATE.
005200*   21/09/92 VBC - 1.2.01 ELIGIBILITY CHECK (FREELANCER/INTERN)
005300*                         MOVED INTO PAY200 AHEAD OF THE ROLE
005400*                         RULE, PER PAYROLL OFFICE REQUEST.
005500*   08/03/95 JRT - 1.3.00 JOURNAL LISTING SECTION ADDED - PRINTS
005600*                         NEWEST FIRST PER EMPLOYEE BY SCANNING
005700*                         THE RUN'S JOURNAL TABLE BACKWARDS - NO
005800*                         SORT STEP NEEDED.
005900*   30/11/98 CEB - 1.3.01 YEAR 2000 REVIEW - WS-RUN-DATE CARRIED
006000*                         AS A FULL CCYY-MM-DD HH:MM:SS PARAMETER
006100*                         STRING, NO 2-DIGIT YEAR HELD ANYWHERE
006200*                         IN THIS PROGRAM.  SIGNED OFF CEB.
006300*   12/05/02 CEB - 1.3.02 TRN-DATE ON THE JOURNAL RECORD WIDENED
006400*                         TO MATCH - SEE WSPYTRN CHANGE LOG.
006500*   19/11/07 CEB - 1.3.03 WS-EMPLOYEE-TABLE WIDENED 200 TO 500
006600*                         ENTRIES - SMALL-MASTER RUN WAS
006700*                         REJECTING NEW STARTERS PAST EMPLOYEE
006800*                         200.
006900*   02/05/99 CEB - 1.4.00 SEE NOTE BELOW - THIS ENTRY IS OUT OF
007000*                         DATE ORDER ON PURPOSE.  THE 1.4.00
007100*                         CHANGES (UNCONDITIONAL BB040 CALL,
007200*                         ROLE-FILTERED AA035 LISTING, WIDENED
007300*                         VACATION REGISTER, PIPE-DELIMITED
007400*                         JOURNAL LISTING) WERE BACKDATED TO
007500*                         CLOSE OUT A PAYROLL OFFICE REQUEST THAT
007600*                         HAD SAT IN THE QUEUE SINCE EARLY '99 -
007700*                         SEE THE PARAGRAPH-LEVEL CHANGE NOTES
007800*                         BELOW FOR WHAT EACH ONE COVERS.
007850*   09/08/26 CEB - 1.4.01 REQUEST #REQ-22614.  NO LOGIC CHANGE IN
007860*                         THIS FILE - THE COMPANY-IDENTITY BLOCK
007870*                         DROPPED FROM WSPYPCF AND THE RESERVE
007880*                         FILLER ADDED TO WSPYTRN WERE BOTH
007890*                         COPYBOOK-ONLY CHANGES; THIS PROGRAM WAS
007895*                         ALREADY CLEAN OF ANY REFERENCE TO
007897*                         CFG-CO-NAME OR CFG-CO-RUN-DATE BEFORE
007898*                         THEY WERE DROPPED.
007900*
008000*****************************************************************
008100*  COPYRIGHT NOTICE.
008200*  THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS PAYROLL RULE
008300*  ENGINE SUITE, COPYRIGHT (C) APPLEWOOD COMPUTERS 1986-2007 AND
008400*  LATER.  FREE SOFTWARE - REDISTRIBUTE/MODIFY UNDER THE GNU
008500*  GENERAL PUBLIC LICENSE, VERSION 3 OR LATER, AS PUBLISHED BY
008600*  THE FREE SOFTWARE FOUNDATION.  DISTRIBUTED IN THE HOPE IT
008700*  WILL BE USEFUL BUT WITHOUT ANY WARRANTY - SEE THE GNU GPL
008800*  FOR MORE DETAIL.
008900*****************************************************************
009000*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.   IBM-370.
009400 OBJECT-COMPUTER.   IBM-370.
009500*
009600*    C01 DRIVES THE TOP-OF-FORM SKIP AHEAD OF EACH REGISTER
009700*    HEADING BELOW (AFTER ADVANCING C01).  VAC-ROLE-CHARS GUARDS
009800*    EMP-ROLE ON THE WAY IN - SEE AA032-ADD-ONE-EMPLOYEE.  UPSI-0
009900*    IS READ BY PAY200 ONLY; PAY100 ITSELF NEVER TESTS IT.
010000 SPECIAL-NAMES.
010100     C01 IS TOP-OF-FORM
010200     CLASS VAC-ROLE-CHARS  IS "A" THRU "Z" " " "_"
010300     UPSI-0 ON STATUS IS PAY100-TEST-RUN
010400     UPSI-0 OFF STATUS IS PAY100-LIVE-RUN.
010500*
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800*    FIVE FILES, EACH WITH ITS OWN ONE-CHARACTER-TOO-SHORT-TO-BE-
010900*    A-JCL-DDNAME STATUS FIELD BELOW - SEE WS-FILE-STATUSES.
011000     SELECT EMPLOYEE-IN    ASSIGN TO EMPLOYEEIN
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS IS WS-EMP-STATUS.
011300     SELECT PAYCONFIG-IN   ASSIGN TO PAYCONFIGIN
011400            ORGANIZATION IS LINE SEQUENTIAL
011500            FILE STATUS IS WS-CFG-STATUS.
011600     SELECT VACREQ-IN      ASSIGN TO VACREQIN
011700            ORGANIZATION IS LINE SEQUENTIAL
011800            FILE STATUS IS WS-VRQ-STATUS.
011900     SELECT TRANSACT-OUT   ASSIGN TO TRANSACTOUT
012000            ORGANIZATION IS LINE SEQUENTIAL
012100            FILE STATUS IS WS-TRN-STATUS.
012200     SELECT REGISTER-OUT   ASSIGN TO REGISTEROUT
012300            ORGANIZATION IS LINE SEQUENTIAL
012400            FILE STATUS IS WS-REG-STATUS.
012500*
012600 DATA DIVISION.
012700 FILE SECTION.
012800*    EMPLOYEE MASTER DEFINITIONS - SEE WSPYEMP FOR THE FULL
012900*    LAYOUT AND ITS OWN CHANGE LOG.
013000 FD  EMPLOYEE-IN
013100     LABEL RECORDS ARE STANDARD.
013200     COPY WSPYEMP.
013300*    SINGLE-RECORD BONUS PARAMETER FILE - SEE WSPYPCF.
013400 FD  PAYCONFIG-IN
013500     LABEL RECORDS ARE STANDARD.
013600     COPY WSPYPCF.
013700*    VACATION/PAYOUT REQUESTS, ARRIVAL ORDER - SEE WSPYVRQ.
013800 FD  VACREQ-IN
013900     LABEL RECORDS ARE STANDARD.
014000     COPY WSPYVRQ.
014100*    APPEND-ONLY TRANSACTION JOURNAL, WRITTEN ONCE PER ACCEPTED
014200*    PAYMENT OR VACATION EVENT - SEE WSPYTRN.
014300 FD  TRANSACT-OUT
014400     LABEL RECORDS ARE STANDARD.
014500     COPY WSPYTRN.
014600*    ONE PRINT RECORD FOR ALL THREE REGISTER SECTIONS - NO
014700*    SEPARATE 01-LEVEL PER SECTION, WS-PRINT-LINE BELOW IS BUILT
014800*    A SECTION AT A TIME AND MOVED HERE ON EACH WRITE.
014900 FD  REGISTER-OUT
015000     LABEL RECORDS ARE STANDARD.
015100 01  REGISTER-OUT-RECORD    PIC X(132).
015200*
015300 WORKING-STORAGE SECTION.
015400*    PROGRAM-ID/VERSION STAMP - NOT REFERENCED ANYWHERE IN
015500*    PROCEDURE DIVISION, CARRIED PURELY SO AN ABEND FORMATTER OR
015600*    A CORE DUMP CAN IDENTIFY THE LOAD MODULE AND LEVEL.
015700 77  WS-PROG-ID             PIC X(17)  VALUE "PAY100  (1.4.00)".
015800*
015900*    ONE TWO-BYTE FILE STATUS PER SELECT ABOVE, TESTED AFTER
016000*    EVERY OPEN AND EVERY READ - SEE AA010/AA020/AA030/CC000.
016100 01  WS-FILE-STATUSES.
016200     03  WS-EMP-STATUS       PIC XX.
016300     03  WS-CFG-STATUS       PIC XX.
016400     03  WS-VRQ-STATUS       PIC XX.
016500     03  WS-TRN-STATUS       PIC XX.
016600     03  WS-REG-STATUS       PIC XX.
016700     03  FILLER              PIC X(04).
016800*
016900*    RUN ABORT AND RECORD-REJECT MESSAGE TEXT - SY001 IS THE
017000*    GENERIC "SEE THE MESSAGE ABOVE" TRAILER DISPLAYED AFTER
017100*    EVERY PYNNN; PY001 THRU PY006 ARE OPEN/READ FAILURES ON THE
017200*    FIVE FILES, IN THE SAME ORDER AA010 OPENS THEM.
017300 01  WS-ERROR-MESSAGES.
017400     03  SY001  PIC X(45) VALUE
017500         "SY001 ABORTING RUN - SEE MESSAGE ABOVE".
017600     03  PY001  PIC X(45) VALUE
017700         "PY001 PAY CONFIG FILE WILL NOT OPEN -".
017800     03  PY002  PIC X(45) VALUE
017900         "PY002 READ OF PAY CONFIG RECORD FAILED -".
018000     03  PY003  PIC X(45) VALUE
018100         "PY003 EMPLOYEE FILE WILL NOT OPEN -".
018200     03  PY004  PIC X(45) VALUE
018300         "PY004 VACATION REQUEST FILE WILL NOT OPEN -".
018400     03  PY005  PIC X(45) VALUE
018500         "PY005 TRANSACTION JOURNAL WILL NOT OPEN -".
018600     03  PY006  PIC X(45) VALUE
018700         "PY006 REGISTER FILE WILL NOT OPEN -".
018800     03  FILLER              PIC X(05).
018900*
019000*    RUN-DATE IS TAKEN AS A PARAMETER FOR THE RUN, NOT READ OFF
019100*    THE SYSTEM CLOCK - SEE SPEC NOTE UNDER NON-GOALS.
019200*    CHANGE 02/05/99 CEB - ADDED WS-LIST-ROLE-FILTER.  THE MASTER
019300*    LISTING AT THE END OF THE RUN TAKES ITS ROLE CODE FROM HERE,
019400*    THE SAME WAY WS-RUN-DATE IS TAKEN AS A PARAMETER RATHER THAN
019500*    READ OFF A FILE - SPACES MEANS LIST EVERY ROLE.
019600 01  WS-RUN-PARMS.
019700     03  WS-RUN-DATE         PIC X(19)
019800                             VALUE "2026-08-09 00:00:00".
019810*    CCYY-MM-DD HH:MM:SS COMPONENT VIEW OF WS-RUN-DATE ABOVE -
019820*    CARRIED SO A PARAGRAPH CAN TEST THE YEAR OR MONTH WITHOUT
019830*    UNSTRINGING THE WHOLE STAMP EVERY TIME.  NOT REFERENCED BY
019840*    ANY PARAGRAPH TODAY - HELD IN RESERVE FOR THE DAY A REPORT
019850*    NEEDS TO BREAK ON RUN MONTH.
019860     03  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
019870         05  WS-RUN-DATE-CCYY    PIC X(4).
019880         05  FILLER              PIC X.
019890         05  WS-RUN-DATE-MM      PIC XX.
019900         05  FILLER              PIC X.
019910         05  WS-RUN-DATE-DD      PIC XX.
019920         05  FILLER              PIC X(8).
019930     03  WS-LIST-ROLE-FILTER PIC X(14)
020000                             VALUE SPACES.
020100     03  FILLER              PIC X(03).
020200*
020300*    EMPLOYEE MASTER TABLE - BUILT FRESH IN WORKING STORAGE EACH
020400*    RUN.  NO MASTER FILE IS WRITTEN BACK - THE RUN HOLDS ALL OF
020500*    ITS STATE IN MEMORY, PER THE ENGINE'S ORIGINAL DESIGN.  500
020600*    ENTRIES (WIDENED FROM 200 - SEE 19/11/07 ABOVE), INDEXED
020700*    RATHER THAN SUBSCRIPTED SO WS-EMP-IX CAN BE SET DIRECTLY TO
020800*    A COUNT WITHOUT A COMPUTE.
020900 01  WS-EMPLOYEE-TABLE.
021000     03  WS-EMPLOYEE-ENTRY OCCURS 500 TIMES
021100                            INDEXED BY WS-EMP-IX.
021200         05  TBL-EMP-NO          PIC 9(4)      COMP.
021300         05  TBL-EMP-NAME        PIC X(20).
021400         05  TBL-EMP-ROLE        PIC X(14).
021500         05  TBL-EMP-TYPE        PIC X(10).
021600         05  TBL-EMP-SALARY      PIC S9(7)V99  COMP-3.
021700         05  TBL-EMP-RATE        PIC S9(5)V99  COMP-3.
021800         05  TBL-EMP-HOURS       PIC 9(4)      COMP-3.
021900         05  TBL-EMP-VAC-DAYS    PIC S9(3)     COMP-3.
022000         05  TBL-EMP-PROJ-COUNT  PIC 9(2)      COMP-3.
022100         05  TBL-EMP-PROJ-GRP OCCURS 10 TIMES.
022200             07  TBL-PROJ-NAME       PIC X(20).
022300             07  TBL-PROJ-AMOUNT     PIC S9(7)V99  COMP-3.
022400     03  FILLER                  PIC X(04).
022500*    RUN-WIDE COUNT OF ACCEPTED EMPLOYEE RECORDS - DOUBLES AS THE
022600*    HIGH-WATER SUBSCRIPT INTO WS-EMPLOYEE-TABLE ABOVE.
022700 01  WS-EMP-COUNT            PIC 9(4)  COMP  VALUE ZERO.
022800*
022900*    JOURNAL TABLE - ONE ENTRY PER ACCEPTED PAYMENT OR VACATION
023000*    EVENT, KEPT IN ARRIVAL ORDER.  THE JOURNAL LISTING SECTION
023100*    WALKS THIS TABLE BACKWARDS PER EMPLOYEE RATHER THAN CALLING
023200*    A SORT - SEE CHANGE 08/03/95 ABOVE.  2000 ENTRIES IS EVERY
023300*    EMPLOYEE PAID PLUS EVERY ACCEPTED VACATION REQUEST, WITH
023400*    ROOM TO SPARE FOR A FULL 500-EMPLOYEE RUN.
024500 01  WS-JOURNAL-TABLE.
024600     03  WS-JOURNAL-ENTRY OCCURS 2000 TIMES
024700                          INDEXED BY WS-JRN-IX.
024800         05  JRN-EMP-NO          PIC 9(4)      COMP.
024900         05  JRN-DATE            PIC X(19).
025000         05  JRN-TYPE            PIC X(8).
025100         05  JRN-AMOUNT          PIC S9(7)V99  COMP-3.
025200         05  JRN-DESC            PIC X(40).
025300         05  FILLER              PIC X(06).
025400*    HIGH-WATER SUBSCRIPT INTO WS-JOURNAL-TABLE ABOVE, THE SAME
025500*    WAY WS-EMP-COUNT IS FOR THE EMPLOYEE TABLE.
025600 01  WS-JRN-COUNT            PIC 9(4)  COMP  VALUE ZERO.
025700*
025800*    RUN-LEVEL ACCUMULATORS - THE ONLY CONTROL TOTALS THE SOURCE
025900*    KEEPS.  WS-TOTAL-PAID AND WS-PAY-EMP-COUNT FEED THE PAYMENT
026000*    REGISTER FOOTER; WS-VAC-REQ-COUNT FEEDS THE VACATION
026100*    REGISTER FOOTER; WS-REJECT-COUNT IS DISPLAYED ONLY, NOT
026200*    PRINTED - THERE IS NO "REJECTED EMPLOYEE RECORDS" SECTION ON
026300*    REGISTER-OUT.
026400 01  WS-RUN-TOTALS.
026500     03  WS-TOTAL-PAID       PIC S9(9)V99  COMP-3  VALUE ZERO.
026600     03  WS-PAY-EMP-COUNT    PIC 9(4)      COMP    VALUE ZERO.
026700     03  WS-VAC-REQ-COUNT    PIC 9(4)      COMP    VALUE ZERO.
026800     03  WS-REJECT-COUNT     PIC 9(4)      COMP    VALUE ZERO.
026900     03  FILLER              PIC X(04).
027000*
027100*    GENERAL-PURPOSE SUBSCRIPTS/INDICES - WS-IX DRIVES THE
027200*    EMPLOYEE TABLE IN BOTH THE PAYMENT ENGINE AND THE JOURNAL
027300*    LISTING; WS-PIX DRIVES THE PROJECT SUB-TABLE; WS-FIND-IX
027400*    DRIVES THE LINEAR SEARCH FOR A VACATION REQUEST'S EMPLOYEE.
027500 77  WS-IX                   PIC 9(4)  COMP.
027600 77  WS-PIX                  PIC 9(4)  COMP.
027700 77  WS-FIND-IX              PIC 9(4)  COMP.
027800*    FOUND/NOT-FOUND SWITCH FOR CC021-SEARCH-EMPLOYEE BELOW.
027900 77  WS-FOUND-SW             PIC X     VALUE "N".
028000     88  WS-FOUND                VALUE "Y".
028100     88  WS-NOT-FOUND             VALUE "N".
028200*
028300*    ONE PAYMENT WORK AREA PER EMPLOYEE PASSED THROUGH BB020 -
028400*    CLEARED AT THE TOP OF BB020-PAY-ONE-EMPLOYEE BEFORE EACH
028500*    EMPLOYEE SO NO FIELD CAN CARRY OVER FROM THE PRIOR ONE.
028600 01  WS-PAY-WORK.
028700     03  WS-PAY-AMOUNT       PIC S9(7)V99  COMP-3  VALUE ZERO.
028800     03  WS-BONUS-AMT        PIC S9(7)V99  COMP-3  VALUE ZERO.
028900     03  WS-PCT-WHOLE        PIC 999       COMP    VALUE ZERO.
028950*    NUMERIC-ONLY VIEW OF WS-PCT-WHOLE ABOVE, USED WHEN A
028960*    DISPLAY OF THE RAW PERCENT (RATHER THAN THE EDITED
028970*    WS-EDIT-PCT FIELD) IS WANTED - E.G. FOR A DUMP OF THE PAY
028980*    WORK AREA DURING A TEST RUN.
028990     03  WS-PCT-WHOLE-ALPHA REDEFINES WS-PCT-WHOLE PIC XXX.
029000     03  WS-PAY-DESC         PIC X(40).
029100     03  FILLER              PIC X(05).
029200*
029300*    ONE VACATION WORK AREA PER REQUEST PASSED THROUGH CC020 -
029400*    SAME CLEAR-BEFORE-USE DISCIPLINE AS WS-PAY-WORK ABOVE.
029500*    WS-VAC-LINE-DISP HOLDS THE BUILT "ACCEPTED" OR "REJECTED:
029600*    <REASON>" TEXT FOR THE VACATION REGISTER DETAIL LINE.
029700 01  WS-VAC-WORK.
029800     03  WS-VAC-DISPOSITION  PIC X.
029900         88  WS-VAC-ACCEPTED     VALUE "A".
030000         88  WS-VAC-REJECTED     VALUE "R".
030100     03  WS-VAC-REASON       PIC X(48).
030200     03  WS-VAC-JRN-FLAG     PIC X.
030300     03  WS-VAC-JRN-DESC     PIC X(30).
030400     03  WS-VAC-LINE-DISP    PIC X(60).
030500     03  FILLER              PIC X(10).
030600*
030700*    EDIT FIELDS FOR THE PRINTED REGISTERS AND THE DYNAMIC
030800*    PAYMENT/JOURNAL DESCRIPTIONS.  WS-EDIT-BONUS AND
030900*    WS-EDIT-HOURS ADDED FOR THE HOURLY-PAY DESCRIPTION - SEE
031000*    BB022-PAY-HOURLY.
031100 01  WS-EDIT-AREA.
031200     03  WS-EDIT-ID          PIC ZZZ9.
031300     03  WS-EDIT-AMT         PIC Z,ZZZ,ZZ9.99-.
031400     03  WS-EDIT-BONUS       PIC Z,ZZZ,ZZ9.99-.
031500     03  WS-EDIT-DAYS        PIC ZZ9.
031600     03  WS-EDIT-HOURS       PIC ZZZ9.
031700     03  WS-EDIT-PCT         PIC ZZ9.
031750*    BYTE-BY-BYTE VIEW OF WS-EDIT-PCT ABOVE - LEFT OVER FROM A
031760*    DEBUG DISPLAY THAT WALKED THE THREE PRINT POSITIONS ONE AT
031770*    A TIME WHEN THE PERCENT EDIT FIRST WENT IN; LEFT IN PLACE
031780*    RATHER THAN STRIPPED OUT, THE SAME WAY WSPYTRN LEAVES ITS
031790*    OLDER VIEWS IN PLACE ACROSS REWRITES.
031795     03  WS-EDIT-PCT-BYTES REDEFINES WS-EDIT-PCT.
031796         05  WS-EDIT-PCT-B1  PIC X.
031797         05  WS-EDIT-PCT-B2  PIC X.
031798         05  WS-EDIT-PCT-B3  PIC X.
031800     03  FILLER              PIC X(05).
031900*
032000*    ONE 132-COLUMN PRINT AREA SHARED BY ALL THREE REGISTER
032100*    SECTIONS, MOVED FROM WS-BLANK-LINE AND BUILT A FIELD AT A
032200*    TIME BEFORE EACH WRITE.
032300 01  WS-PRINT-LINE           PIC X(132).
032400 01  WS-BLANK-LINE           PIC X(132)  VALUE SPACES.
032500*
032600 PROCEDURE DIVISION.
032700*
032800*    MAIN LINE - OPEN, LOAD THE CONFIG RECORD, BUILD THE MASTER,
032900*    PAY EVERYONE, PROCESS EVERY VACATION REQUEST, PRINT THE TWO
033000*    LISTINGS, CLOSE.  EACH STEP RUNS EXACTLY ONCE, IN THIS ORDER,
033100*    FOR EVERY RUN - THERE IS NO CONDITIONAL SKIP OF A SECTION.
033200 AA000-MAIN SECTION.
033300     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
033400     PERFORM AA020-LOAD-PAY-CONFIG THRU AA020-EXIT.
033500     PERFORM AA030-BUILD-EMPLOYEE-TABLE THRU AA030-EXIT.
033600     PERFORM BB000-PAYMENT-ENGINE THRU BB000-EXIT.
033700     PERFORM CC000-VACATION-ENGINE THRU CC000-EXIT.
033800     PERFORM AA035-LIST-EMPLOYEE-MASTER THRU AA035-EXIT.
033900     PERFORM DD000-JOURNAL-LISTING THRU DD000-EXIT.
034000     PERFORM AA090-CLOSE-FILES THRU AA090-EXIT.
034100     GOBACK.
034200 AA000-EXIT.
034300     EXIT SECTION.
034400*
034500*    OPEN EVERY FILE IN THE ORDER THE PYNNN MESSAGE NUMBERS BELOW
034600*    IMPLY - CONFIG FIRST (NOTHING ELSE CAN RUN WITHOUT IT), THEN
034700*    THE THREE INPUT FILES, THEN THE TWO OUTPUT FILES.  ANY
034800*    NON-ZERO STATUS ABORTS THE WHOLE RUN - THERE IS NO PARTIAL
034900*    RUN WITH ONE FILE MISSING.
035000 AA010-OPEN-FILES.
035050*    PAYCONFIG-IN FIRST - NOTHING BELOW CAN RUN WITHOUT THE
035060*    BONUS PARAMETERS IT HOLDS.
035100     OPEN INPUT  PAYCONFIG-IN.
035200     IF WS-CFG-STATUS NOT = "00"
035300         DISPLAY PY001 " " WS-CFG-STATUS
035400         DISPLAY SY001
035500         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
035600     END-IF.
035650*    EMPLOYEE-IN SECOND - THE MASTER TABLE BUILD IN AA030
035660*    BELOW CANNOT START UNTIL THIS ONE IS OPEN.
035700     OPEN INPUT  EMPLOYEE-IN.
035800     IF WS-EMP-STATUS NOT = "00"
035900         DISPLAY PY003 " " WS-EMP-STATUS
036000         DISPLAY SY001
036100         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
036200     END-IF.
036250*    VACREQ-IN THIRD - OPENED HERE WITH THE OTHER TWO INPUTS
036260*    SO A BAD OPEN IS CAUGHT BEFORE ANY PAYMENT PROCESSING
036270*    STARTS, EVEN THOUGH IT IS NOT READ UNTIL CC000 RUNS.
036300     OPEN INPUT  VACREQ-IN.
036400     IF WS-VRQ-STATUS NOT = "00"
036500         DISPLAY PY004 " " WS-VRQ-STATUS
036600         DISPLAY SY001
036700         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
036800     END-IF.
036850*    THE TWO OUTPUTS LAST - TRANSACT-OUT THEN REGISTER-OUT,
036860*    MATCHING THE ORDER AA090-CLOSE-FILES CLOSES THEM IN.
036900     OPEN OUTPUT TRANSACT-OUT.
037000     IF WS-TRN-STATUS NOT = "00"
037100         DISPLAY PY005 " " WS-TRN-STATUS
037200         DISPLAY SY001
037300         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
037400     END-IF.
037500     OPEN OUTPUT REGISTER-OUT.
037600     IF WS-REG-STATUS NOT = "00"
037700         DISPLAY PY006 " " WS-REG-STATUS
037800         DISPLAY SY001
037900         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
038000     END-IF.
038100 AA010-EXIT.
038200     EXIT.
038300*
038400*    CONFIG-LOADER - SINGLE RECORD, READ ONCE, BEFORE ANY
038500*    EMPLOYEE OR VACATION PROCESSING.  IF IT CANNOT BE READ THE
038600*    RUN CANNOT PROCEED - THERE IS NO DEFAULT BONUS PARAMETER SET.
038700 AA020-LOAD-PAY-CONFIG.
038800     READ PAYCONFIG-IN
038900         AT END MOVE "10" TO WS-CFG-STATUS
039000     END-READ.
039100     IF WS-CFG-STATUS NOT = "00"
039200         DISPLAY PY002 " " WS-CFG-STATUS
039300         DISPLAY SY001
039400         PERFORM AA095-ABORT-RUN THRU AA095-EXIT
039500     END-IF.
039600 AA020-EXIT.
039700     EXIT.
039800*
039900*    EMPLOYEE-MASTER MAINTENANCE - BUILD THE IN-MEMORY TABLE.
040000*    EMP-ID IS NOT TAKEN FROM THE INPUT RECORD - EACH ACCEPTED
040100*    RECORD IS ASSIGNED THE NEXT SEQUENTIAL ID STARTING AT 1, IN
040200*    THE ORDER IT IS READ.  READS TO EOF IN ONE GO-TO LOOP RATHER
040300*    THAN A PERFORM...UNTIL SO AA032 CAN GO TO AA032-EXIT AND
040400*    SKIP A RECORD WITHOUT BREAKING THE LOOP CONTROL.
040500 AA030-BUILD-EMPLOYEE-TABLE.
040600     MOVE ZERO TO WS-EMP-COUNT WS-REJECT-COUNT.
040700     READ EMPLOYEE-IN
040800         AT END MOVE "10" TO WS-EMP-STATUS
040900     END-READ.
041000 AA031-READ-LOOP.
041100     IF WS-EMP-STATUS = "10"
041200         GO TO AA030-EXIT.
041300     PERFORM AA032-ADD-ONE-EMPLOYEE THRU AA032-EXIT.
041400     READ EMPLOYEE-IN
041500         AT END MOVE "10" TO WS-EMP-STATUS
041600     END-READ.
041700     GO TO AA031-READ-LOOP.
041800 AA030-EXIT.
041900     EXIT.
042000*
042100*    ONE EMPLOYEE DEFINITION RECORD IN, ZERO OR ONE MASTER TABLE
042200*    ENTRY OUT.  TWO REJECT GATES AHEAD OF THE ADD - AN
042300*    UNPRINTABLE ROLE FIELD (PY011) OR AN EMP-TYPE OUTSIDE THE
042400*    FOUR KNOWN PAY TYPES (PY010, "TIPO DE EMPLEADO NO VALIDO").
042500*    EITHER GATE SKIPS STRAIGHT TO AA032-EXIT WITHOUT TOUCHING
042600*    WS-EMP-COUNT - A REJECTED RECORD NEVER GETS A TABLE SLOT.
042700 AA032-ADD-ONE-EMPLOYEE.
042800     IF EMP-ROLE IS NOT VAC-ROLE-CHARS
042900         ADD 1 TO WS-REJECT-COUNT
043000         DISPLAY "PY011 RECORD REJECTED - ROLE FIELD HOLDS "
043100                 "UNPRINTABLE DATA - " EMP-NAME
043200         GO TO AA032-EXIT
043300     END-IF.
043400     IF NOT (EMP-TYPE-SALARIED OR EMP-TYPE-HOURLY
043500             OR EMP-TYPE-FREELANCER OR EMP-TYPE-INTERN)
043600         ADD 1 TO WS-REJECT-COUNT
043700         DISPLAY "PY010 RECORD REJECTED - TIPO DE EMPLEADO NO "
043800                 "VALIDO - " EMP-NAME
043900         GO TO AA032-EXIT
044000     END-IF.
044100     ADD 1 TO WS-EMP-COUNT.
044200     SET WS-EMP-IX TO WS-EMP-COUNT.
044300     MOVE WS-EMP-COUNT        TO TBL-EMP-NO (WS-EMP-IX).
044400     MOVE EMP-NAME            TO TBL-EMP-NAME (WS-EMP-IX).
044500     MOVE EMP-ROLE            TO TBL-EMP-ROLE (WS-EMP-IX).
044600     MOVE EMP-TYPE            TO TBL-EMP-TYPE (WS-EMP-IX).
044700     MOVE EMP-SALARY          TO TBL-EMP-SALARY (WS-EMP-IX).
044800     MOVE EMP-RATE            TO TBL-EMP-RATE (WS-EMP-IX).
044900     MOVE EMP-HOURS           TO TBL-EMP-HOURS (WS-EMP-IX).
045000*    EVERY NEW EMPLOYEE STARTS THE RUN WITH A 10-DAY BALANCE -
045100*    THIS IS THE CURRENT-GENERATION RULE; THE OLD 25-DAY BALANCE
045200*    IS NOT CARRIED FORWARD (SEE SPEC NOTE ON DUPLICATE LOGIC).
045300     MOVE 10                  TO TBL-EMP-VAC-DAYS (WS-EMP-IX).
045400     MOVE EMP-PROJ-COUNT      TO TBL-EMP-PROJ-COUNT (WS-EMP-IX).
045500     PERFORM AA033-COPY-ONE-PROJECT
045600         VARYING WS-PIX FROM 1 BY 1
045700         UNTIL WS-PIX > EMP-PROJ-COUNT.
045800*    FREELANCER AND INTERN TYPES FORCE THEIR OWN ROLE CODE,
045900*    OVERWRITING WHATEVER ROLE CAME IN ON THE INPUT RECORD -
046000*    THESE TWO TYPES ARE NEVER LET THROUGH UNDER A MANAGER OR VP
046100*    ROLE, BECAUSE THE VACATION-ENGINE ROLE RULES AND THE
046200*    ELIGIBILITY CHECK BOTH KEY OFF THIS FIELD.
046300     IF EMP-TYPE-FREELANCER
046400         MOVE "FREELANCER    " TO TBL-EMP-ROLE (WS-EMP-IX)
046500     END-IF.
046600     IF EMP-TYPE-INTERN
046700         MOVE "INTERN        " TO TBL-EMP-ROLE (WS-EMP-IX)
046800     END-IF.
046900 AA032-EXIT.
047000     EXIT.
047100*
047200*    COPY ONE PROJECT SLOT (FREELANCER ONLY - EMP-PROJ-COUNT IS
047300*    ZERO FOR EVERY OTHER TYPE SO THIS PARAGRAPH NEVER FIRES FOR
047400*    THEM).  NAME AND FEE ONLY - NO PROJECT STATUS OR DATE HELD.
047500 AA033-COPY-ONE-PROJECT.
047600     MOVE PROJ-NAME (WS-PIX)
047700         TO TBL-PROJ-NAME (WS-EMP-IX, WS-PIX).
047800     MOVE PROJ-AMOUNT (WS-PIX)
047900         TO TBL-PROJ-AMOUNT (WS-EMP-IX, WS-PIX).
048000*
048100*    LISTING FUNCTION - WRITES THE MASTER TO THE JOB LOG AFTER
048200*    THE VACATION ENGINE HAS RUN, NAME/ROLE/REMAINING VACATION
048300*    BALANCE.  FILTERED BY WS-LIST-ROLE-FILTER - SPACES MEANS
048400*    EVERY EMPLOYEE, A ROLE CODE MEANS ONLY THAT ROLE.  KEPT ON
048500*    SYSOUT RATHER THAN REGISTER-OUT - THE PRINTED REGISTER
048600*    STAYS TO ITS THREE SECTIONS.
048700*    CHANGE 02/05/99 CEB - ADDED THE ROLE FILTER, DRIVEN FROM
048800*    WS-LIST-ROLE-FILTER IN WS-RUN-PARMS - PAYROLL WANTED THE
048900*    OPTION OF A SINGLE-ROLE LISTING WITHOUT SCANNING THE WHOLE
049000*    JOB LOG FOR IT BY HAND.  BEFORE THIS CHANGE THE HEADING WAS
049100*    HARDCODED "ROLE ALL" AND EVERY EMPLOYEE PRINTED REGARDLESS.
049200 AA035-LIST-EMPLOYEE-MASTER.
049300     IF WS-LIST-ROLE-FILTER = SPACES
049400         DISPLAY "EMPLOYEE MASTER AFTER RUN - ROLE ALL - REMAINING"
049500                 " VACATION DAYS"
049600     ELSE
049700         DISPLAY "EMPLOYEE MASTER AFTER RUN - ROLE "
049800                 WS-LIST-ROLE-FILTER
049900                 " - REMAINING VACATION DAYS"
050000     END-IF.
050100     PERFORM AA036-LIST-ONE-EMPLOYEE THRU AA036-EXIT
050200         VARYING WS-IX FROM 1 BY 1
050300         UNTIL WS-IX > WS-EMP-COUNT.
050400 AA035-EXIT.
050500     EXIT.
050600*
050700*    SKIPS STRAIGHT TO AA036-EXIT WHEN A FILTER IS SET AND THIS
050800*    EMPLOYEE'S ROLE DOES NOT MATCH IT - THE LISTING OMITS THE
050900*    EMPLOYEE ENTIRELY RATHER THAN PRINTING A BLANK LINE FOR IT.
051000 AA036-LIST-ONE-EMPLOYEE.
051100     IF WS-LIST-ROLE-FILTER NOT = SPACES
051200         AND TBL-EMP-ROLE (WS-IX) NOT = WS-LIST-ROLE-FILTER
051300         GO TO AA036-EXIT.
051400     DISPLAY TBL-EMP-NO (WS-IX) " " TBL-EMP-NAME (WS-IX) " "
051500             TBL-EMP-ROLE (WS-IX) " VAC-DAYS "
051600             TBL-EMP-VAC-DAYS (WS-IX).
051700 AA036-EXIT.
051800     EXIT.
051900*
051950*    NORMAL END-OF-RUN CLOSE - ALL FIVE FILES, NO FILE STATUS
051960*    TESTED HERE.  BY THE TIME CONTROL REACHES THIS PARAGRAPH
051970*    EVERY RECORD HAS ALREADY BEEN READ OR WRITTEN AND A CLOSE
051980*    FAILURE HAS NOTHING LEFT TO PROTECT.
052000 AA090-CLOSE-FILES.
052100     CLOSE EMPLOYEE-IN PAYCONFIG-IN VACREQ-IN
052200           TRANSACT-OUT REGISTER-OUT.
052300 AA090-EXIT.
052400     EXIT.
052500*
052600*    ABORT PATH - CLOSES WHATEVER IS OPEN (OPEN ON AN UNOPENED
052700*    FILE IS HARMLESS ON THIS COMPILER), SETS A NON-ZERO RETURN
052800*    CODE FOR THE JCL STEP, AND ENDS THE RUN WITHOUT FALLING
052900*    BACK INTO AA000-MAIN.
053000 AA095-ABORT-RUN.
053100     CLOSE EMPLOYEE-IN PAYCONFIG-IN VACREQ-IN
053200           TRANSACT-OUT REGISTER-OUT.
053300     MOVE 16 TO RETURN-CODE.
053400     GOBACK.
053500 AA095-EXIT.
053600     EXIT.
053700*
053800*    PAYMENT-ENGINE - PAYS EVERY EMPLOYEE IN TABLE (EMP-ID)
053900*    ORDER AND PRINTS THE PAYMENT REGISTER.  PAYMENT NEVER
054000*    FAILS VALIDATION - EVERY EMPLOYEE IN THE TABLE GETS A
054100*    PAYMENT LINE AND A JOURNAL ENTRY, EVEN WHEN THE AMOUNT IS
054200*    ZERO (INTERNS, A FREELANCER WITH NO PROJECTS THIS RUN).
054300*    CHANGE 02/05/99 CEB - DROPPED THE "AMOUNT NOT ZERO" GUARD
054400*    AROUND BB040 - PAYROLL WANTS ONE TRANSACTION PER EMPLOYEE
054500*    PER RUN FOR RECONCILIATION, NOT JUST THE PAID ONES.  BEFORE
054600*    THIS CHANGE AN INTERN OR AN EMPTY-PROJECT FREELANCER NEVER
054700*    GOT A JOURNAL ENTRY AT ALL, WHICH MADE THE JOURNAL LISTING
054800*    LOOK LIKE THEY HAD NEVER BEEN RUN THROUGH THE PAYROLL.
054900 BB000-PAYMENT-ENGINE SECTION.
054950*    TABLE-DRIVEN, NOT FILE-DRIVEN - VARIES WS-IX OVER THE
054960*    EMPLOYEE MASTER TABLE BUILT BY AA030 ABOVE, NOT OVER A
054970*    REREAD OF EMPLOYEE-IN.  EVERY EMPLOYEE ACCEPTED INTO THE
054980*    TABLE IS PAID EXACTLY ONCE, IN TABLE ORDER.
055000     MOVE ZERO TO WS-TOTAL-PAID WS-PAY-EMP-COUNT.
055100     PERFORM BB010-PRINT-PAYMENT-HEADING THRU BB010-EXIT.
055200     PERFORM BB020-PAY-ONE-EMPLOYEE
055300         VARYING WS-IX FROM 1 BY 1
055400         UNTIL WS-IX > WS-EMP-COUNT.
055500     PERFORM BB090-PRINT-PAYMENT-FOOTER THRU BB090-EXIT.
055600 BB000-EXIT.
055700     EXIT SECTION.
055800*
055900 BB010-PRINT-PAYMENT-HEADING.
056000     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
056100     MOVE "APPLEWOOD COMPUTERS - PAYMENT REGISTER"
056200         TO WS-PRINT-LINE (1:40).
056300     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
056400         AFTER ADVANCING C01.
056500     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
056600     MOVE "EMP-ID NAME                 TYPE       AMOUNT PAID"
056700         TO WS-PRINT-LINE (1:53).
056800     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
056900         AFTER ADVANCING 1.
057000 BB010-EXIT.
057100     EXIT.
057200*
057300*    ONE EMPLOYEE THROUGH THE WHOLE PAYMENT PATH - CLEAR THE WORK
057400*    AREA, DISPATCH ON TYPE TO COMPUTE THE AMOUNT AND BUILD THE
057500*    DESCRIPTION, ROLL THE RUN TOTALS, PRINT THE DETAIL LINE, AND
057600*    LOG THE TRANSACTION - ALWAYS, REGARDLESS OF THE AMOUNT.
057700 BB020-PAY-ONE-EMPLOYEE.
057800     MOVE ZERO  TO WS-PAY-AMOUNT WS-BONUS-AMT.
057900     MOVE SPACES TO WS-PAY-DESC.
057950*    FOUR WAYS IN, FOUR WAYS OUT - THE EVALUATE BELOW DOES NOT
057960*    FALL THROUGH TO A WHEN-OTHER.  A TYPE THAT FAILED ALL FOUR
057970*    COMPARES HERE WOULD ALREADY HAVE BEEN REJECTED BACK IN
057980*    AA032, SO THERE IS NOTHING LEFT TO CATCH AT THIS POINT.
058000     EVALUATE TRUE
058100         WHEN TBL-EMP-TYPE (WS-IX) = "SALARIED  "
058200             PERFORM BB021-PAY-SALARIED THRU BB021-EXIT
058300         WHEN TBL-EMP-TYPE (WS-IX) = "HOURLY    "
058400             PERFORM BB022-PAY-HOURLY THRU BB022-EXIT
058500         WHEN TBL-EMP-TYPE (WS-IX) = "FREELANCER"
058600             PERFORM BB023-PAY-FREELANCER THRU BB023-EXIT
058700         WHEN TBL-EMP-TYPE (WS-IX) = "INTERN    "
058800             PERFORM BB024-PAY-INTERN THRU BB024-EXIT
058900     END-EVALUATE.
059000     ADD 1 TO WS-PAY-EMP-COUNT.
059100     ADD WS-PAY-AMOUNT TO WS-TOTAL-PAID.
059200     PERFORM BB030-PRINT-PAYMENT-DETAIL THRU BB030-EXIT.
059300*    UNCONDITIONAL AS OF 02/05/99 - SEE THE SECTION BANNER ABOVE.
059400     PERFORM BB040-LOG-PAYMENT THRU BB040-EXIT.
059500*
059600*    SALARIED - FLAT MONTHLY SALARY PLUS A BONUS OFF THE CONFIG
059700*    PERCENT.  WS-PCT-WHOLE CONVERTS THE FRACTION TO A WHOLE
059800*    PERCENT PURELY FOR THE PRINTED DESCRIPTION - THE BONUS
059900*    ITSELF IS COMPUTED FROM CFG-SAL-BONUS-PCT DIRECTLY.  NO
059950*    HOURS OR PROJECTS INVOLVED - TBL-EMP-SALARY IS THE WHOLE PAY
059970*    FIGURE BEFORE THE BONUS IS ADDED ON TOP.
060000 BB021-PAY-SALARIED.
060100     COMPUTE WS-BONUS-AMT ROUNDED =
060200             TBL-EMP-SALARY (WS-IX) * CFG-SAL-BONUS-PCT.
060300     ADD TBL-EMP-SALARY (WS-IX) WS-BONUS-AMT GIVING WS-PAY-AMOUNT.
060350*    WS-PCT-WHOLE EXISTS PURELY TO DRIVE THE PRINTED PERCENT IN
060360*    THE DESCRIPTION BELOW - THE BONUS ITSELF WAS ALREADY
060370*    COMPUTED ABOVE STRAIGHT FROM THE FRACTIONAL CFG-SAL-BONUS-PCT.
060400     COMPUTE WS-PCT-WHOLE = CFG-SAL-BONUS-PCT * 100.
060500     MOVE WS-PCT-WHOLE TO WS-EDIT-PCT.
060600     STRING "SALARIED + " WS-EDIT-PCT "% BONUS"
060700         DELIMITED BY SIZE INTO WS-PAY-DESC.
060800 BB021-EXIT.
060900     EXIT.
061000*
061100*    HOURLY - RATE TIMES HOURS, PLUS A FLAT BONUS WHEN HOURS
061200*    WORKED IS STRICTLY OVER THE CONFIG THRESHOLD.  DESCRIPTION
061300*    CARRIES THE ACTUAL HOURS AND THE ACTUAL BONUS DOLLARS, NOT A
061400*    FIXED LITERAL - SEE THE STRING BELOW, BUILT THE SAME WAY
061500*    BB021 BUILDS ITS PERCENT.  ZERO BONUS STILL PRINTS AS
061600*    "+BONUS $.00" RATHER THAN BEING OMITTED - KEEPS EVERY
061700*    HOURLY DESCRIPTION THE SAME SHAPE ON THE REGISTER.
061800 BB022-PAY-HOURLY.
061900     COMPUTE WS-PAY-AMOUNT ROUNDED =
062000             TBL-EMP-RATE (WS-IX) * TBL-EMP-HOURS (WS-IX).
062100     IF TBL-EMP-HOURS (WS-IX) > CFG-HRLY-BONUS-THRESHOLD
062200         MOVE CFG-HRLY-BONUS-AMOUNT TO WS-BONUS-AMT
062300         ADD WS-BONUS-AMT TO WS-PAY-AMOUNT
062400     ELSE
062500         MOVE ZERO TO WS-BONUS-AMT
062600     END-IF.
062700     MOVE TBL-EMP-HOURS (WS-IX) TO WS-EDIT-HOURS.
062800     MOVE WS-BONUS-AMT          TO WS-EDIT-BONUS.
062900     STRING "HOURLY (" WS-EDIT-HOURS " HOURS)+BONUS $"
063000         WS-EDIT-BONUS DELIMITED BY SIZE INTO WS-PAY-DESC.
063100 BB022-EXIT.
063200     EXIT.
063300*
063400*    FREELANCER - TOTAL OF EVERY PROJECT FEE THIS RUN, ZERO IF NO
063500*    PROJECTS.  FLAT LITERAL DESCRIPTION - NO PER-PROJECT DETAIL
063600*    IS CARRIED ONTO THE REGISTER, ONLY THE SUMMED AMOUNT.
063700 BB023-PAY-FREELANCER.
063800     PERFORM BB025-SUM-ONE-PROJECT
063900         VARYING WS-PIX FROM 1 BY 1
064000         UNTIL WS-PIX > TBL-EMP-PROJ-COUNT (WS-IX).
064100     MOVE "FREELANCER PROJECT PAYOUT" TO WS-PAY-DESC.
064200 BB023-EXIT.
064300     EXIT.
064400*
064500*    INTERN - NO PAY OF ANY KIND.  STILL GOES THROUGH BB030/
064600*    BB040 LIKE EVERY OTHER TYPE - SEE THE SECTION BANNER ABOVE.
064700 BB024-PAY-INTERN.
064800     MOVE ZERO TO WS-PAY-AMOUNT.
064900     MOVE "INTERNS NOT PAID" TO WS-PAY-DESC.
065000 BB024-EXIT.
065100     EXIT.
065200*
065300*    ADDS ONE PROJECT'S FEE INTO THE RUNNING PAY AMOUNT - CALLED
065400*    ONCE PER PROJECT SLOT BY BB023 ABOVE.  NO EXIT PARAGRAPH -
065500*    ONE STATEMENT, PERFORMED WITHOUT A THRU.
065600 BB025-SUM-ONE-PROJECT.
065700     ADD TBL-PROJ-AMOUNT (WS-IX, WS-PIX) TO WS-PAY-AMOUNT.
065750*    WS-PAY-AMOUNT IS NOT CLEARED HERE - BB023 CLEARS IT (VIA
065760*    BB020'S TOP-OF-PARAGRAPH MOVE ZERO) BEFORE THE FIRST CALL
065770*    TO THIS PARAGRAPH, SO EACH PROJECT FEE SIMPLY ADDS ON TOP.
065800*
065900*    ONE PAYMENT DETAIL LINE - ID, NAME, TYPE, EDITED AMOUNT,
066000*    THEN WHATEVER DESCRIPTION THE TYPE-SPECIFIC PARAGRAPH BUILT.
066100*    COLUMN POSITIONS LINE UP WITH THE BB010 HEADING ABOVE.
066200 BB030-PRINT-PAYMENT-DETAIL.
066300     MOVE WS-BLANK-LINE        TO WS-PRINT-LINE.
066400     MOVE TBL-EMP-NO (WS-IX)   TO WS-EDIT-ID.
066500     MOVE WS-EDIT-ID           TO WS-PRINT-LINE (1:4).
066600     MOVE TBL-EMP-NAME (WS-IX) TO WS-PRINT-LINE (8:20).
066700     MOVE TBL-EMP-TYPE (WS-IX) TO WS-PRINT-LINE (29:10).
066800     MOVE WS-PAY-AMOUNT        TO WS-EDIT-AMT.
066900     MOVE WS-EDIT-AMT          TO WS-PRINT-LINE (41:13).
067000     MOVE WS-PAY-DESC          TO WS-PRINT-LINE (56:40).
067100     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
067200         AFTER ADVANCING 1.
067300 BB030-EXIT.
067400     EXIT.
067500*
067600*    ONE JOURNAL ENTRY, WRITTEN TWICE - ONCE INTO THE IN-MEMORY
067700*    WS-JOURNAL-TABLE (FOR DD000'S BACKWARDS SCAN), ONCE OUT TO
067800*    TRANSACT-OUT AS A TRANSACTION-RECORD.  BOTH COPIES CARRY THE
067900*    SAME FIVE VALUES - EMPLOYEE, RUN DATE, TYPE, AMOUNT, DESC.
068000 BB040-LOG-PAYMENT.
068100     ADD 1 TO WS-JRN-COUNT.
068200     SET WS-JRN-IX TO WS-JRN-COUNT.
068300     MOVE TBL-EMP-NO (WS-IX) TO JRN-EMP-NO (WS-JRN-IX).
068400     MOVE WS-RUN-DATE         TO JRN-DATE (WS-JRN-IX).
068500     MOVE "PAYMENT "          TO JRN-TYPE (WS-JRN-IX).
068600     MOVE WS-PAY-AMOUNT       TO JRN-AMOUNT (WS-JRN-IX).
068700     MOVE WS-PAY-DESC         TO JRN-DESC (WS-JRN-IX).
068800     MOVE TBL-EMP-NO (WS-IX)  TO TRN-EMP-NO.
068900     MOVE WS-RUN-DATE         TO TRN-DATE.
069000     MOVE "PAYMENT "          TO TRN-TYPE.
069100     MOVE WS-PAY-AMOUNT       TO TRN-AMOUNT.
069200     MOVE WS-PAY-DESC         TO TRN-DESC.
069300     WRITE TRANSACTION-RECORD.
069400 BB040-EXIT.
069500     EXIT.
069600*
069700*    FOOTER - EMPLOYEES PAID AND TOTAL AMOUNT PAID, THE ONLY
069800*    ACCUMULATED TOTALS THE SOURCE KEEPS FOR THIS SECTION.
069900 BB090-PRINT-PAYMENT-FOOTER.
070000     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
070100     MOVE WS-EMP-COUNT  TO WS-EDIT-ID.
070200     STRING "EMPLOYEES PAID: " WS-EDIT-ID
070300         DELIMITED BY SIZE INTO WS-PRINT-LINE (1:30).
070400     MOVE WS-TOTAL-PAID TO WS-EDIT-AMT.
070500     MOVE WS-EDIT-AMT   TO WS-PRINT-LINE (35:13).
070600     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
070700         AFTER ADVANCING 2.
070800 BB090-EXIT.
070900     EXIT.
071000*
071100*    VACATION-ENGINE - ONE PAY200 CALL PER VACREQ-IN RECORD.
071200*    BUILT BY HAND RATHER THAN VIA REPORT WRITER - DD000 BELOW
071300*    NEEDS TO WALK THE JOURNAL TABLE BACKWARDS AND RW CANNOT DO
071400*    THAT, SO THE WHOLE REGISTER IS KEPT TO ONE STYLE.  READS
071500*    VACREQ-IN TO EOF IN A GO-TO LOOP, THE SAME SHAPE AS
071600*    AA030/AA031 ABOVE.
071700 CC000-VACATION-ENGINE SECTION.
071800     MOVE ZERO TO WS-VAC-REQ-COUNT.
071900     PERFORM CC010-PRINT-VACATION-HEADING THRU CC010-EXIT.
072000     READ VACREQ-IN
072100         AT END MOVE "10" TO WS-VRQ-STATUS
072200     END-READ.
072300 CC015-REQUEST-LOOP.
072350*    EOF TEST FIRST, BEFORE TOUCHING THE RECORD JUST READ -
072360*    THE SAME EOF-TEST-THEN-PROCESS SHAPE AS AA031 ABOVE, SO
072370*    THE LAST GOOD RECORD IS NEVER PROCESSED TWICE.
072400     IF WS-VRQ-STATUS = "10"
072500         GO TO CC080-FOOTER.
072600     PERFORM CC020-PROCESS-ONE-REQUEST THRU CC020-EXIT.
072700     READ VACREQ-IN
072800         AT END MOVE "10" TO WS-VRQ-STATUS
072900     END-READ.
073000     GO TO CC015-REQUEST-LOOP.
073100 CC080-FOOTER.
073200     PERFORM CC090-PRINT-VACATION-FOOTER THRU CC090-EXIT.
073300 CC000-EXIT.
073400     EXIT SECTION.
073500*
073600*    ONE VACATION/PAYOUT REQUEST - FIND THE EMPLOYEE (A REQUEST
073700*    FOR AN UNKNOWN EMP-ID PRINTS ITS OWN LINE AND SKIPS THE
073800*    CALL ENTIRELY, IT IS NOT COUNTED IN WS-VAC-REQ-COUNT), CALL
073900*    PAY200 TO APPLY THE ROLE RULE, PRINT THE DETAIL LINE, AND
074000*    JOURNAL THE EVENT ONLY WHEN PAY200 SAYS TO (LK-JOURNAL-FLAG
074100*    = "Y" - A REJECTED REQUEST NEVER SETS IT).
074200 CC020-PROCESS-ONE-REQUEST.
074300     MOVE "N" TO WS-FOUND-SW.
074400     PERFORM CC021-SEARCH-EMPLOYEE
074500         VARYING WS-FIND-IX FROM 1 BY 1
074600         UNTIL WS-FIND-IX > WS-EMP-COUNT OR WS-FOUND.
074700     IF NOT WS-FOUND
074800         MOVE WS-BLANK-LINE TO WS-PRINT-LINE
074900         MOVE VRQ-EMP-NO    TO WS-EDIT-ID
075000         STRING WS-EDIT-ID " NOT FOUND ON EMPLOYEE MASTER"
075100             DELIMITED BY SIZE INTO WS-PRINT-LINE (1:40)
075200         WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
075300             AFTER ADVANCING 1
075400         GO TO CC020-EXIT
075500     END-IF.
075600     ADD 1 TO WS-VAC-REQ-COUNT.
075700     MOVE "N" TO WS-VAC-JRN-FLAG.
075800     MOVE SPACES TO WS-VAC-REASON WS-VAC-JRN-DESC.
075900*    LK-EMP-VAC-DAYS IS PASSED BY REFERENCE - PAY200 UPDATES
076000*    TBL-EMP-VAC-DAYS (WS-FIND-IX) DIRECTLY WHEN A RULE DEBITS
076100*    THE BALANCE, THERE IS NO "GIVING" STEP BACK IN THIS PROGRAM.
076200     CALL "PAY200" USING
076300         TBL-EMP-ROLE (WS-FIND-IX)
076400         TBL-EMP-TYPE (WS-FIND-IX)
076500         TBL-EMP-VAC-DAYS (WS-FIND-IX)
076600         VRQ-DAYS
076700         VRQ-PAYOUT-FLAG
076800         WS-VAC-DISPOSITION
076900         WS-VAC-REASON
077000         WS-VAC-JRN-FLAG
077100         WS-VAC-JRN-DESC.
077200     PERFORM CC030-PRINT-VACATION-DETAIL THRU CC030-EXIT.
077300     IF WS-VAC-JRN-FLAG = "Y"
077400         PERFORM CC040-LOG-VACATION THRU CC040-EXIT
077500     END-IF.
077600 CC020-EXIT.
077700     EXIT.
077800*
077900*    LINEAR SEARCH OF THE EMPLOYEE TABLE BY EMP-ID - NO INDEX OR
078000*    KEY LOOKUP, THE TABLE IS WALKED FROM WS-FIND-IX = 1 UNTIL A
078100*    MATCH IS SET TRUE OR THE TABLE RUNS OUT (SEE THE PERFORM
078200*    VARYING IN CC020 ABOVE).
078300 CC021-SEARCH-EMPLOYEE.
078400     IF TBL-EMP-NO (WS-FIND-IX) = VRQ-EMP-NO
078500         SET WS-FOUND TO TRUE
078600     END-IF.
078700*
078800*    CHANGE 02/05/99 CEB - HEADING AND DETAIL WIDENED TO CARRY
078900*    THE PAYOUT FLAG AND THE BALANCE REMAINING AFTER THE CALL
079000*    TO PAY200 - PAYROLL COULDN'T TELL A PAYOUT FROM A PLAIN
079100*    VACATION DAY ON THE PRINTED REGISTER BEFORE THIS.  COLUMNS
079200*    NOW RUN EMP-ID(1:4) NAME(8:20) DAYS(29:3) PAYOUT-FLAG(34:1)
079300*    BAL(37:3) DISPOSITION(42:60) - SEE CC030 BELOW FOR THE MOVES
079400*    THAT FILL EACH ONE.
079500 CC010-PRINT-VACATION-HEADING.
079600     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
079700     MOVE "APPLEWOOD COMPUTERS - VACATION REGISTER"
079800         TO WS-PRINT-LINE (1:40).
079900     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
080000         AFTER ADVANCING C01.
080100     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
080200     MOVE "EMP-ID NAME                 DAYS P  BAL  DISPOSITION"
080300         TO WS-PRINT-LINE (1:52).
080400     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
080500         AFTER ADVANCING 1.
080600 CC010-EXIT.
080700     EXIT.
080800*
080900*    DISPOSITION TEXT FIRST (ACCEPTED, OR REJECTED: <REASON> -
081000*    LK-REASON/WS-VAC-REASON IS ALREADY BLANK ON AN ACCEPT SO
081100*    THERE IS NOTHING TO TRIM THERE), THEN THE REST OF THE LINE
081200*    BUILT FIELD BY FIELD.  TBL-EMP-VAC-DAYS IS READ HERE *AFTER*
081300*    THE PAY200 CALL HAS ALREADY RUN, SO IT SHOWS THE BALANCE
081400*    REMAINING, NOT THE BALANCE THE REQUEST STARTED WITH.
081500 CC030-PRINT-VACATION-DETAIL.
081600     IF WS-VAC-ACCEPTED
081700         MOVE "ACCEPTED" TO WS-VAC-LINE-DISP
081800     ELSE
081900         STRING "REJECTED: " WS-VAC-REASON
082000             DELIMITED BY SIZE INTO WS-VAC-LINE-DISP
082100     END-IF.
082200     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
082300     MOVE TBL-EMP-NO (WS-FIND-IX)   TO WS-EDIT-ID.
082400     MOVE WS-EDIT-ID                TO WS-PRINT-LINE (1:4).
082500     MOVE TBL-EMP-NAME (WS-FIND-IX) TO WS-PRINT-LINE (8:20).
082600     MOVE VRQ-DAYS                  TO WS-EDIT-DAYS.
082700     MOVE WS-EDIT-DAYS               TO WS-PRINT-LINE (29:3).
082800     MOVE VRQ-PAYOUT-FLAG           TO WS-PRINT-LINE (34:1).
082900     MOVE TBL-EMP-VAC-DAYS (WS-FIND-IX) TO WS-EDIT-DAYS.
083000     MOVE WS-EDIT-DAYS               TO WS-PRINT-LINE (37:3).
083100     MOVE WS-VAC-LINE-DISP          TO WS-PRINT-LINE (42:60).
083200     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
083300         AFTER ADVANCING 1.
083400 CC030-EXIT.
083500     EXIT.
083600*
083700*    SAME SHAPE AS BB040-LOG-PAYMENT ABOVE - ONE ENTRY INTO THE
083800*    IN-MEMORY TABLE, ONE TRANSACTION-RECORD OUT.  TRN-AMOUNT
083900*    CARRIES THE NUMBER OF DAYS GRANTED, NOT A DOLLAR FIGURE -
084000*    VACATION/PAYOUT EVENTS HAVE NO CASH AMOUNT OF THEIR OWN.
084100 CC040-LOG-VACATION.
084200     ADD 1 TO WS-JRN-COUNT.
084300     SET WS-JRN-IX TO WS-JRN-COUNT.
084400     MOVE TBL-EMP-NO (WS-FIND-IX) TO JRN-EMP-NO (WS-JRN-IX).
084500     MOVE WS-RUN-DATE              TO JRN-DATE (WS-JRN-IX).
084600     MOVE "VACATION"               TO JRN-TYPE (WS-JRN-IX).
084700     MOVE VRQ-DAYS                 TO JRN-AMOUNT (WS-JRN-IX).
084800     MOVE WS-VAC-JRN-DESC          TO JRN-DESC (WS-JRN-IX).
084900     MOVE TBL-EMP-NO (WS-FIND-IX)  TO TRN-EMP-NO.
085000     MOVE WS-RUN-DATE               TO TRN-DATE.
085100     MOVE "VACATION"                TO TRN-TYPE.
085200     MOVE VRQ-DAYS                  TO TRN-AMOUNT.
085300     MOVE WS-VAC-JRN-DESC           TO TRN-DESC.
085400     WRITE TRANSACTION-RECORD.
085500 CC040-EXIT.
085600     EXIT.
085700*
085800*    FOOTER - REQUESTS PROCESSED ONLY.  NOT-FOUND REQUESTS ARE
085900*    NOT COUNTED HERE - SEE CC020 ABOVE, THEY NEVER REACH
086000*    "ADD 1 TO WS-VAC-REQ-COUNT".
086100 CC090-PRINT-VACATION-FOOTER.
086200     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
086300     MOVE WS-VAC-REQ-COUNT TO WS-EDIT-ID.
086400     STRING "REQUESTS PROCESSED: " WS-EDIT-ID
086500         DELIMITED BY SIZE INTO WS-PRINT-LINE (1:30).
086600     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
086700         AFTER ADVANCING 2.
086800 CC090-EXIT.
086900     EXIT.
087000*
087100*    JOURNAL LISTING - ONE GROUP PER EMPLOYEE APPEARING IN THE
087200*    JOURNAL TABLE, TRANSACTIONS NEWEST FIRST.  THE TABLE IS
087300*    WALKED BACKWARDS FOR EACH EMPLOYEE IN ASCENDING EMP-ID
087400*    ORDER RATHER THAN SORTED - TIES KEEP REVERSE INSERTION
087500*    ORDER AUTOMATICALLY THAT WAY.
087600*    CHANGE 02/05/99 CEB - HEADING AND DETAIL LINE REBUILT TO
087700*    THE PIPE-DELIMITED FORMAT PAYROLL ASKED FOR SO THE LISTING
087800*    CAN BE FED STRAIGHT INTO THEIR SPREADSHEET MACRO.  EACH
087900*    EMPLOYEE'S GROUP NOW OPENS WITH THE LITERAL SPANISH BANNER
088000*    "--- HISTORIAL DE TRANSACCIONES DE <NAME> ---" - SEE DD010 -
088100*    AND EVERY DETAIL LINE READS "<DATE> | <TYPE> | $<AMOUNT> |
088200*    <DESCRIPTION>" - SEE DD020.  BEFORE THIS CHANGE THE HEADING
088300*    SHOWED ONLY THE EMP-NO AND NAME WITH NO BANNER TEXT, AND THE
088400*    DETAIL COLUMNS HAD NO SEPARATORS AT ALL.
088500 DD000-JOURNAL-LISTING SECTION.
088600     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
088700     MOVE "APPLEWOOD COMPUTERS - TRANSACTION JOURNAL LISTING"
088800         TO WS-PRINT-LINE (1:50).
088900     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
089000         AFTER ADVANCING C01.
089100     PERFORM DD010-LIST-ONE-EMPLOYEE
089200         VARYING WS-IX FROM 1 BY 1
089300         UNTIL WS-IX > WS-EMP-COUNT.
089350*    ONE GROUP PER TABLE ENTRY, IN EMP-ID ORDER - THE BACKWARDS
089360*    SCAN THAT PUTS EACH GROUP'S OWN ENTRIES NEWEST-FIRST
089370*    HAPPENS ONE LEVEL DOWN, INSIDE DD010/DD020 BELOW, NOT HERE.
089400 DD000-EXIT.
089500     EXIT SECTION.
089600*
089700*    ONE EMPLOYEE'S BANNER LINE, BUILT WITH STRING RATHER THAN A
089800*    LITERAL MOVE SINCE THE NAME IN THE MIDDLE IS VARIABLE -
089900*    DELIMITED BY SIZE THROUGHOUT SINCE TBL-EMP-NAME CAN CARRY AN
090000*    INTERNAL SPACE (A TWO-WORD NAME) THAT DELIMITED BY SPACE
090100*    WOULD CUT SHORT.
090200 DD010-LIST-ONE-EMPLOYEE.
090300     MOVE WS-BLANK-LINE TO WS-PRINT-LINE.
090400     STRING "--- HISTORIAL DE TRANSACCIONES DE " DELIMITED BY SIZE
090500         TBL-EMP-NAME (WS-IX)                     DELIMITED BY SIZE
090600         " ---"                                   DELIMITED BY SIZE
090700         INTO WS-PRINT-LINE.
090800     WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
090900         AFTER ADVANCING 1.
091000     PERFORM DD020-LIST-IF-MATCH
091100         VARYING WS-JRN-IX FROM WS-JRN-COUNT BY -1
091200         UNTIL WS-JRN-IX < 1.
091300*
091400*    ONE DETAIL LINE PER JOURNAL ENTRY BELONGING TO THIS
091500*    EMPLOYEE, SKIPPED OTHERWISE.  JRN-TYPE IS THE ONLY FIELD
091600*    STRUNG WITH DELIMITED BY SPACE - ITS TWO VALUES ("PAYMENT "
091700*    AND "VACATION") HAVE NO INTERNAL SPACE, ONLY A TRAILING ONE
091800*    ON "PAYMENT ", SO TRIMMING AT THE FIRST SPACE IS SAFE THERE
091900*    AND NOWHERE ELSE IN THIS STRING - JRN-DATE HAS AN EMBEDDED
092000*    SPACE BETWEEN THE DATE AND TIME HALVES, AND JRN-DESC CAN
092100*    CARRY MULTIPLE WORDS, SO BOTH STAY DELIMITED BY SIZE.
092200 DD020-LIST-IF-MATCH.
092300     IF JRN-EMP-NO (WS-JRN-IX) = TBL-EMP-NO (WS-IX)
092400         MOVE JRN-AMOUNT (WS-JRN-IX) TO WS-EDIT-AMT
092500         MOVE WS-BLANK-LINE TO WS-PRINT-LINE
092600         STRING JRN-DATE (WS-JRN-IX) DELIMITED BY SIZE
092700             " | "                   DELIMITED BY SIZE
092800             JRN-TYPE (WS-JRN-IX)     DELIMITED BY SPACE
092900             " | $"                  DELIMITED BY SIZE
093000             WS-EDIT-AMT              DELIMITED BY SIZE
093100             " | "                   DELIMITED BY SIZE
093200             JRN-DESC (WS-JRN-IX)     DELIMITED BY SIZE
093300             INTO WS-PRINT-LINE
093400         WRITE REGISTER-OUT-RECORD FROM WS-PRINT-LINE
093500             AFTER ADVANCING 1
093600     END-IF.
093700*
093800 END PROGRAM PAY100.
